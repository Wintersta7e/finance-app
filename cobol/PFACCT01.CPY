000100******************************************************************
000200* PFACCT01                                                       *
000300* APLICACION  : FINANZAS PERSONALES                             *
000400* PROGRAMA    : COPY DE LAYOUT - MAESTRO DE CUENTAS              *
000500* DESCRIPCION : LAYOUT DEL REGISTRO DE CUENTA (ACCT-MASTER).     *
000600*             : USADO POR PFB1POST Y PFB2ANLY VIA COPY.         *
000700* FECHA       : 12/03/1989   PROGRAMADOR: E. CASTELLANOS (ECAS)  *
000800******************************************************************
000900*----------------------------------------------------------------*
001000* 1989-03-12 ECAS TCK-3011  CREACION INICIAL DEL LAYOUT          *CR003011
001100* 1993-07-19 RMEN TCK-3188  SE AMPLIA ACCT-TYPE DE X(08) A X(12) *CR003188
001200* 1998-11-04 JLOP TCK-3402  REVISION Y2K - FECHAS YA SON 9(08)   *CR003402
001300*----------------------------------------------------------------*
001400 01  ACCT-MASTER-RECORD.
001500     05  ACCT-ID                     PIC 9(09).
001600     05  ACCT-NAME                   PIC X(40).
001700     05  ACCT-TYPE                   PIC X(12).
001800     05  ACCT-INITIAL-BALANCE        PIC S9(09)V9(02).
001900     05  ACCT-ARCHIVED               PIC X(01).
002000         88  ACCT-IS-ARCHIVED                VALUE "Y".
002100         88  ACCT-NOT-ARCHIVED               VALUE "N".
002200     05  FILLER                      PIC X(07).
