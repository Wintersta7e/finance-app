000100******************************************************************
000200* FECHA       : 12/03/1989                                       *
000300* PROGRAMADOR : E. CASTELLANOS (ECAS)                            *
000400* APLICACION  : FINANZAS PERSONALES                              *
000500* PROGRAMA    : PFB1POST                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CORRIDA NOCTURNA QUE PUBLICA LAS TRANSACCIONES   *
000800*             : RECURRENTES VENCIDAS (INGRESOS Y GASTOS FIJOS)   *
000900*             : DE CADA REGLA CON AUTO-PUBLICACION ACTIVADA,     *
001000*             : PONIENDOSE AL DIA DESDE LA ULTIMA TRANSACCION    *
001100*             : PUBLICADA O DESDE LA FECHA DE INICIO DE LA REGLA *
001200*             : HASTA LA FECHA DE REFERENCIA DE LA CORRIDA.      *
001300* ARCHIVOS    : ACCTMAST=C, CATMAST=C, RULEMAST=C, TRANLDIN=C,   *
001400*             : TRANLDOUT=A, RUNSUMRY=A                          *
001500* ACCION (ES) : A=ACTUALIZA (PUBLICA), C=CONSULTA (SOLO LECTURA) *
001600* INSTALADO   : 02/05/1989                                       *
001700* BPM/RATIONAL: 30101                                            *
001800* NOMBRE      : PUBLICACION AUTOMATICA DE TRANSACCIONES          *
001900*             : RECURRENTES                                      *
002000******************************************************************
002100*----------------------------------------------------------------*
002200*                    HISTORIAL DE CAMBIOS                        *
002300*----------------------------------------------------------------*
002400* 1989-03-12 ECAS TCK-30101 CREACION INICIAL DEL PROGRAMA.       *CR030101
002500* 1989-03-12 ECAS TCK-30101 SE AGREGA SOPORTE PARA PERIODOS      *CR030101
002600*                 DIARIO/SEMANAL/MENSUAL/ANUAL.                  *
002700* 1990-06-21 ECAS TCK-30144 CORRIGE AVANCE DE FECHA MENSUAL      *CR030144
002800*                 CUANDO EL DIA DE INICIO NO EXISTE EN EL MES    *
002900*                 DESTINO (EJ. 31 DE ENERO + 1 MES).             *
003000* 1992-01-09 RMEN TCK-30210 SE AGREGA CONTROL DE REGLAS CERRADAS *CR030210
003100*                 (RULE-END-DATE) PARA NO PUBLICAR DE MAS.       *
003200* 1994-05-02 RMEN TCK-3201  SE AGREGA CAMPO TX-RECURRING-RULE-ID *CR003201
003300*                 AL LIBRO MAYOR PARA PODER UBICAR EL PUNTO DE   *
003400*                 REANUDACION POR REGLA EN CORRIDAS FUTURAS.     *
003500* 1996-08-14 SQUI TCK-30266 SE AGREGA DESPLIEGUE DE CONTROL POR  *CR030266
003600*                 REGLA (TOTAL PUBLICADO Y PROXIMA OCURRENCIA).  *
003700* 1998-11-09 JLOP TCK-3402  REVISION Y2K. TODAS LAS FECHAS DEL   *CR003402
003800*                 PROGRAMA Y SUS COPYS YA MANEJAN AAAAMMDD EN    *
003900*                 PIC 9(08); SE REVISO EL CALCULO DE BISIESTO    *
004000*                 PARA EL ANIO 2000 (DIVISIBLE ENTRE 400).       *
004100* 1999-01-18 JLOP TCK-3402  PRUEBA DE CORRIDA CON FECHA DE       *CR003402
004200*                 REFERENCIA 29/02/2000 - SIN INCIDENCIAS.       *
004300* 2001-04-03 VPAI TCK-30390 SE AGREGA EL REPORTE RUNSUMRY CON EL *CR030390
004400*                 TOTAL DE TRANSACCIONES PUBLICADAS EN LA CORRIDA*
004500* 2003-06-17 HZAM TCK-30422 110 Y 120 SE UNEN EN UN SOLO RANGO   *CR030422
004600*                 PERFORM...THRU; LA APERTURA DE ARCHIVOS Y LA   *
004700*                 CARGA DE MAESTROS COMPARTEN AHORA UN SOLO      *
004800*                 PUNTO DE SALIDA (GO TO AL EXIT DEL RANGO)      *
004900*                 CUANDO LA APERTURA FALLA.                      *
005000******************************************************************
005100 IDENTIFICATION DIVISION.
005200 PROGRAM-ID.    PFB1POST.
005300 AUTHOR.        E. CASTELLANOS.
005400 INSTALLATION.  BANCO INDUSTRIAL - DEPTO DE SISTEMAS.
005500 DATE-WRITTEN.  12/03/1989.
005600 DATE-COMPILED.
005700 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
005800
005900 ENVIRONMENT DIVISION.
006000*   IBM-370 DE ORIGEN; LOS ARCHIVOS SE ASIGNAN POR NOMBRE
006100*   LOGICO, RESUELTO EN JCL AL MOMENTO DE CORRER EL JOB.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.   IBM-370.
006400 OBJECT-COMPUTER.   IBM-370.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700*   RESERVADO PARA UN EVENTUAL REPORTE IMPRESO; ESTE PROGRAMA
006800*   NO IMPRIME NADA POR AHORA.
006900     UPSI-0 IS WKS-SW-TRACE ON  STATUS IS WKS-TRACE-ON
007000                           OFF STATUS IS WKS-TRACE-OFF.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400*   MAESTRO DE CUENTAS - SOLO CONSULTA EN ESTE PROGRAMA
007500     SELECT ACCT-MASTER   ASSIGN TO ACCTMAST
007600            ORGANIZATION  IS LINE SEQUENTIAL
007700            FILE STATUS   IS FS-ACCT-MASTER.
007800
007900*   MAESTRO DE CATEGORIAS - SOLO CONSULTA EN ESTE PROGRAMA
008000     SELECT CAT-MASTER    ASSIGN TO CATMAST
008100            ORGANIZATION  IS LINE SEQUENTIAL
008200            FILE STATUS   IS FS-CAT-MASTER.
008300
008400*   MAESTRO DE REGLAS RECURRENTES - GUIA TODA LA CORRIDA
008500     SELECT RULE-MASTER   ASSIGN TO RULEMAST
008600            ORGANIZATION  IS LINE SEQUENTIAL
008700            FILE STATUS   IS FS-RULE-MASTER.
008800
008900*   LIBRO MAYOR - GENERACION ANTERIOR (SOLO LECTURA)
009000     SELECT TRAN-LEDGER-IN  ASSIGN TO TRANLDIN
009100            ORGANIZATION  IS LINE SEQUENTIAL
009200            FILE STATUS   IS FS-TRAN-LEDGER-IN.
009300
009400*   LIBRO MAYOR - GENERACION NUEVA (ANTERIOR + LO PUBLICADO HOY)
009500     SELECT TRAN-LEDGER-OUT ASSIGN TO TRANLDOUT
009600            ORGANIZATION  IS LINE SEQUENTIAL
009700            FILE STATUS   IS FS-TRAN-LEDGER-OUT.
009800
009900*   REPORTE DE UNA SOLA LINEA CON EL TOTAL PUBLICADO EN LA CORRIDA
010000     SELECT RUN-SUMMARY-RPT ASSIGN TO RUNSUMRY
010100            ORGANIZATION  IS LINE SEQUENTIAL
010200            FILE STATUS   IS FS-RUN-SUMMARY-RPT.
010300
010400 DATA DIVISION.
010500 FILE SECTION.
010600******************************************************************
010700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010800******************************************************************
010900*   MAESTRO DE CUENTAS                                           *
011000 FD  ACCT-MASTER.
011100     COPY PFACCT01.
011200*   MAESTRO DE CATEGORIAS                                        *
011300 FD  CAT-MASTER.
011400     COPY PFCAT01.
011500*   MAESTRO DE REGLAS RECURRENTES                                *
011600 FD  RULE-MASTER.
011700     COPY PFRUL01.
011800*   LIBRO MAYOR DE TRANSACCIONES - GENERACION ANTERIOR (ENTRADA) *
011900 FD  TRAN-LEDGER-IN.
012000     COPY PFTRN01.
012100*   LIBRO MAYOR DE TRANSACCIONES - GENERACION NUEVA (SALIDA)     *
012200*   CONTIENE TODO LO ANTERIOR MAS LO PUBLICADO EN ESTA CORRIDA.  *
012300 FD  TRAN-LEDGER-OUT.
012400 01  TRAN-LEDGER-OUT-RECORD.
012500*       MISMO LAYOUT LOGICO DE TRAN-LEDGER-RECORD (PFTRN01);
012600     05  TLO-ID                   PIC 9(09).
012700     05  TLO-DATE                 PIC 9(08).
012800*       MONTO YA CON SIGNO DEFINITIVO (NEGATIVO = GASTO).
012900     05  TLO-AMOUNT                PIC S9(09)V9(02).
013000     05  TLO-TYPE                 PIC X(16).
013100     05  TLO-ACCOUNT-ID            PIC 9(09).
013200*       CUENTA Y CATEGORIA QUEDAN TAL CUAL LAS TRAE LA REGLA
013300*       QUE ORIGINO LA TRANSACCION.
013400     05  TLO-CATEGORY-ID           PIC 9(09).
013500     05  TLO-NOTES                 PIC X(200).
013600     05  TLO-RECURRING-RULE-ID     PIC 9(09).
013700*       REGLA QUE ORIGINO ESTA TRANSACCION; CERO SI LA
013800*       TRANSACCION NO VINO DE UNA REGLA RECURRENTE.
013900     05  FILLER                   PIC X(09).
014000*   REPORTE DE RESUMEN DE CORRIDA                                *
014100 FD  RUN-SUMMARY-RPT.
014200 01  RUN-SUMMARY-RECORD.
014300*       FECHA DE REFERENCIA CON QUE CORRIO EL PROGRAMA.
014400     05  RSR-REF-DATE             PIC 9(08).
014500     05  FILLER                   PIC X(01).
014600*       TOTAL DE TRANSACCIONES ESCRITAS EN ESTA CORRIDA.
014700     05  RSR-TOTAL-POSTED          PIC 9(08).
014800     05  FILLER                   PIC X(03).
014900
015000 WORKING-STORAGE SECTION.
015100******************************************************************
015200*           RECURSOS DE VALIDACION DE FILE-STATUS                *
015300******************************************************************
015400 01  WKS-FILE-STATUS-AREA.
015500*   CODIGO '00' = OK; CUALQUIER OTRO VALOR SE REPORTA Y DETIENE
015600*   LA CORRIDA EN 110-APERTURA-ARCHIVOS.
015700     05  FS-ACCT-MASTER           PIC 9(02) VALUE ZEROS.
015800*   UN FILE-STATUS POR CADA ARCHIVO DE LA CORRIDA, REVISADOS
015900*   TODOS JUNTOS EN 110-APERTURA-ARCHIVOS.
016000     05  FS-CAT-MASTER            PIC 9(02) VALUE ZEROS.
016100     05  FS-RULE-MASTER           PIC 9(02) VALUE ZEROS.
016200     05  FS-TRAN-LEDGER-IN        PIC 9(02) VALUE ZEROS.
016300     05  FS-TRAN-LEDGER-OUT       PIC 9(02) VALUE ZEROS.
016400     05  FS-RUN-SUMMARY-RPT       PIC 9(02) VALUE ZEROS.
016500
016600******************************************************************
016700*           PARAMETRO DE CORRIDA - FECHA DE REFERENCIA           *
016800******************************************************************
016900 01  WKS-FECHA-REF                PIC 9(08) VALUE ZEROS.
017000*   FECHA DE CORTE DE LA CORRIDA (HOY). TODA OCURRENCIA QUE
017100*   CAIGA EN O ANTES DE ESTA FECHA SE CONSIDERA VENCIDA Y SE
017200*   PUBLICA; LO QUE QUEDE DESPUES SE DEJA PARA LA PROXIMA NOCHE.
017300 01  WKS-FECHA-REF-DESGLOSE REDEFINES WKS-FECHA-REF.
017400     05  WKS-FECHA-REF-ANIO       PIC 9(04).
017500     05  WKS-FECHA-REF-MES        PIC 9(02).
017600     05  WKS-FECHA-REF-DIA        PIC 9(02).
017700
017800******************************************************************
017900*           SWITCHES DE FIN DE ARCHIVO Y CONTROL                 *
018000******************************************************************
018100 01  WKS-SWITCHES.
018200*   BANDERAS DE UN SOLO CARACTER, CADA UNA CON SU CONDICION 88
018300*   PARA LEGIBILIDAD EN LA LOGICA DE CONTROL DE ESTE PROGRAMA.
018400     05  WKS-SW-FIN-REGLAS        PIC X(01) VALUE "N".
018500         88  WKS-FIN-REGLAS               VALUE "Y".
018600     05  WKS-SW-FIN-LEDGER        PIC X(01) VALUE "N".
018700         88  WKS-FIN-LEDGER                VALUE "Y".
018800     05  WKS-SW-REGLA-VALIDA      PIC X(01) VALUE "N".
018900         88  WKS-REGLA-VALIDA              VALUE "Y".
019000     05  WKS-SW-REGLA-CERRADA     PIC X(01) VALUE "N".
019100         88  WKS-REGLA-CERRADA             VALUE "Y".
019200     05  WKS-SW-ENCONTRO-TX       PIC X(01) VALUE "N".
019300         88  WKS-ENCONTRO-TX               VALUE "Y".
019400     05  WKS-SW-BISIESTO          PIC X(01) VALUE "N".
019500         88  WKS-ES-BISIESTO               VALUE "Y".
019600         88  WKS-NO-BISIESTO               VALUE "N".
019700     05  WKS-SW-ITER-INVALIDA     PIC X(01) VALUE "N".
019800         88  WKS-ITER-INVALIDA             VALUE "Y".
019900
020000*   WKS-SW-ABEND QUEDA FUERA DEL GRUPO DE ARRIBA PORQUE LO USA
020100*   100-MAIN PARA SABER SI 110 CORTO LA CORRIDA ANTES DE QUE
020200*   120-CARGA-MAESTROS LLEGUE A EJECUTARSE (VER GO TO EN 110).
020300     77  WKS-SW-ABEND             PIC X(01) VALUE "N".
020400         88  WKS-HUBO-ABEND                VALUE "Y".
020500
020600******************************************************************
020700*           TABLA DE CUENTAS (MAESTRO CARGADO EN MEMORIA)        *
020800******************************************************************
020900     77  WKS-CTA-CARGADAS        PIC 9(04) COMP VALUE ZERO.
021000*   CANTIDAD DE CUENTAS REALMENTE CARGADAS EN LA TABLA; LOS
021100 01  WKS-TABLA-CUENTAS.
021200*   RENGLONES (WKS-CUENTA) QUE PASAN DE WKS-CTA-CARGADAS NO
021300*   SE DEBEN CONSULTAR - POR ESO EL BARRIDO EN 225 ESTA ACOTADO.
021400     05  WKS-CUENTA OCCURS 500 TIMES INDEXED BY IX-CTA.
021500         10  WKS-CTA-ID           PIC 9(09).
021600
021700******************************************************************
021800*           TABLA DE CATEGORIAS (MAESTRO CARGADO EN MEMORIA)     *
021900******************************************************************
022000     77  WKS-CAT-CARGADAS        PIC 9(04) COMP VALUE ZERO.
022100*   MISMO PRINCIPIO QUE WKS-CTA-CARGADAS, PARA CATEGORIAS.
022200 01  WKS-TABLA-CATEGORIAS.
022300     05  WKS-CATEG OCCURS 500 TIMES INDEXED BY IX-CAT.
022400         10  WKS-CATEG-ID         PIC 9(09).
022500
022600******************************************************************
022700*           TABLA DEL LIBRO MAYOR (CARGADO EN MEMORIA)           *
022800******************************************************************
022900     77  WKS-LED-CARGADAS        PIC 9(05) COMP VALUE ZERO.
023000*   CANTIDAD DE RENGLONES DEL LIBRO MAYOR ANTERIOR QUE QUEDARON
023100*   EN WKS-TABLA-LEDGER. OCURRENCIAS PUBLICADAS EN ESTA MISMA
023200*   CORRIDA NO SE AGREGAN AQUI (NO SE NECESITAN PARA 210).
023300     77  WKS-SIGUIENTE-TX-ID     PIC 9(09) COMP VALUE ZERO.
023400*   MAYOR TX-ID VISTO EN LA GENERACION ANTERIOR MAS UNO; ASI LA
023500*   NUMERACION DE LAS TRANSACCIONES NUEVAS CONTINUA SIN CHOCAR
023600*   CON LA YA EXISTENTE.
023700 01  WKS-TABLA-LEDGER.
023800     05  WKS-LED-ENTRY OCCURS 4000 TIMES INDEXED BY IX-LED.
023900         10  WKS-LED-FECHA        PIC 9(08).
024000         10  WKS-LED-REGLA        PIC 9(09).
024100
024200******************************************************************
024300*           AREA DE TRABAJO POR REGLA                            *
024400******************************************************************
024500 01  WKS-REGLA-WORK-AREA.
024600*   AREA DE TRABAJO QUE SE REUTILIZA PARA CADA REGLA LEIDA;
024700*   SE REINICIALIZA AL ENTRAR A 205-PROCESA-UNA-REGLA.
024800     05  WKS-FECHA-BASE           PIC 9(08).
024900     05  WKS-FECHA-CANDIDATA      PIC 9(08).
025000     05  WKS-FECHA-SIGUIENTE      PIC 9(08).
025100     05  WKS-MAGNITUD             PIC S9(09)V9(02).
025200     05  WKS-MONTO-A-PUBLICAR     PIC S9(09)V9(02).
025300     05  WKS-TIPO-A-PUBLICAR      PIC X(16).
025400     05  WKS-DIRECCION-MAYUS      PIC X(07).
025500     05  WKS-PERIODO-MAYUS        PIC X(07).
025600     05  WKS-CONTADOR-REGLA       PIC 9(06) COMP VALUE ZERO.
025700     05  WKS-CONTADOR-ITER        PIC 9(05) COMP VALUE ZERO.
025800
025900 01  WKS-TOTAL-PUBLICADAS         PIC 9(08) COMP VALUE ZERO.
026000*   CONTADOR GENERAL DE LA CORRIDA; SE ESCRIBE EN EL RUNSUMRY.
026100
026200******************************************************************
026300*           DESCOMPOSICION DE FECHAS AAAAMMDD                    *
026400******************************************************************
026500 01  WKS-FECHA-DESCOMPUESTA.
026600*   AREA DE TRABAJO DEL CALCULADOR DE RECURRENCIA (300-311);
026700*   SE CARGA ANTES DE CADA LLAMADA A 300-ADVANCE-ONE-PERIOD Y
026800*   SE RECOMPONE AL FINAL EN WKS-FECHA-SIGUIENTE.
026900     05  WKS-ANIO                 PIC 9(04).
027000     05  WKS-MES                  PIC 9(02).
027100     05  WKS-DIA                  PIC 9(02).
027200
027300 01  WKS-DIAS-ESTE-MES            PIC 9(02) VALUE ZERO.
027400*   RESULTADO DE CONSULTAR WKS-DIAS-POR-MES PARA EL MES EN
027500*   WKS-FECHA-DESCOMPUESTA, AJUSTADO A 29 SI FEBRERO BISIESTO.
027600 01  WKS-RESIDUO-4                PIC 9(02) COMP VALUE ZERO.
027700*   RESIDUOS Y COCIENTES DE LAS TRES DIVISIONES DE LA PRUEBA
027800*   DE BISIESTO (ENTRE 4, ENTRE 100 Y ENTRE 400).
027900 01  WKS-RESIDUO-100               PIC 9(02) COMP VALUE ZERO.
028000 01  WKS-RESIDUO-400               PIC 9(03) COMP VALUE ZERO.
028100 01  WKS-COCIENTE-BISIESTO        PIC 9(04) COMP VALUE ZERO.
028200
028300******************************************************************
028400*           TABLA DE DIAS POR MES (NO BISIESTO)                  *
028500******************************************************************
028600 01  WKS-TABLA-MESES.
028700*   CATORCE... DOCE VALORES FIJOS, UNO POR MES, DIAS DE UN
028800*   ANIO NO BISIESTO. FEBRERO (28) SE CORRIGE EN TIEMPO DE
028900*   EJECUCION CUANDO EL ANIO RESULTA BISIESTO.
029000     05  FILLER                   PIC 9(02) VALUE 31.
029100     05  FILLER                   PIC 9(02) VALUE 28.
029200     05  FILLER                   PIC 9(02) VALUE 31.
029300     05  FILLER                   PIC 9(02) VALUE 30.
029400     05  FILLER                   PIC 9(02) VALUE 31.
029500     05  FILLER                   PIC 9(02) VALUE 30.
029600     05  FILLER                   PIC 9(02) VALUE 31.
029700     05  FILLER                   PIC 9(02) VALUE 31.
029800     05  FILLER                   PIC 9(02) VALUE 30.
029900     05  FILLER                   PIC 9(02) VALUE 31.
030000     05  FILLER                   PIC 9(02) VALUE 30.
030100     05  FILLER                   PIC 9(02) VALUE 31.
030200 01  WKS-DIAS-POR-MES REDEFINES WKS-TABLA-MESES.
030300     05  WKS-DIAS-MES OCCURS 12 TIMES PIC 9(02).
030400
030500******************************************************************
030600*           AREA DE DESPLIEGUE (PROXIMA OCURRENCIA)              *
030700******************************************************************
030800 01  WKS-NEXTOC-FECHA-CANDIDATA   PIC 9(08).
030900*   COPIA DE TRABAJO USADA SOLO POR 310/311 PARA CALCULAR LA
031000*   PROXIMA OCURRENCIA SIN ALTERAR WKS-FECHA-CANDIDATA, QUE
031100*   310 PUEDE INVOCARSE DESPUES DE YA HABER PUBLICADO TODO.
031200 01  WKS-NEXTOC-FECHA-DESGL REDEFINES WKS-NEXTOC-FECHA-CANDIDATA.
031300     05  WKS-NEXTOC-ANIO          PIC 9(04).
031400     05  WKS-NEXTOC-MES           PIC 9(02).
031500     05  WKS-NEXTOC-DIA           PIC 9(02).
031600 01  WKS-NEXTOC-PERIODO           PIC X(07).
031700
031800 PROCEDURE DIVISION.
031900******************************************************************
032000******************************************************************
032100* 100-MAIN (UNIDAD: CONTROL PRINCIPAL DE LA CORRIDA)             *
032200* SECUENCIA FIJA DE LA CORRIDA NOCTURNA: ABRE ARCHIVOS, CARGA    *
032300* MAESTROS Y LIBRO MAYOR ANTERIOR EN TABLA, TOMA LA FECHA DE     *
032400* REFERENCIA DEL SISTEMA OPERATIVO Y RECORRE EL MAESTRO DE       *
032500* REGLAS PUBLICANDO TODO LO VENCIDO. NO RECIBE PARAMETROS -      *
032600* LA FECHA DE CORTE ES SIEMPRE LA FECHA DEL DIA (ACCEPT...DATE). *
032700******************************************************************
032800 100-MAIN SECTION.
032900*   PASO 1 Y 2 EN UN SOLO RANGO: SI LA APERTURA FALLA, 110
033000*   SALTA CON GO TO DIRECTO HASTA 120-CARGA-MAESTROS-E SIN
033100*   INTENTAR SUBIR MAESTROS QUE NO SE PUDIERON ABRIR.
033200*   PASO 1: ABRIR TODOS LOS ARCHIVOS DE LA CORRIDA.
033300     PERFORM 110-APERTURA-ARCHIVOS THRU 120-CARGA-MAESTROS-E.
033400     IF WKS-HUBO-ABEND
033500         STOP RUN
033600     END-IF
033700*   PASO 2: SUBIR CUENTAS Y CATEGORIAS VIGENTES A MEMORIA.
033800*   PASO 3: SUBIR EL LIBRO MAYOR ANTERIOR Y COPIARLO A LA
033900*   GENERACION NUEVA.
034000     PERFORM 130-CARGA-LEDGER.
034100*   PASO 4: TOMAR LA FECHA DE CORTE DEL SISTEMA OPERATIVO.
034200*   DATE YYYYMMDD YA DEVUELVE EL ANIO CON 4 DIGITOS (POST-Y2K).
034300     ACCEPT WKS-FECHA-REF FROM DATE YYYYMMDD.
034400*   PASO 5: RECORRER EL MAESTRO DE REGLAS Y PUBLICAR LO VENCIDO.
034500     PERFORM 200-PROCESA-REGLAS.
034600*   PASO 6: DEJAR CONSTANCIA DEL RESULTADO DE LA CORRIDA.
034700     PERFORM 400-ESCRIBE-RUN-SUMMARY.
034800*   PASO 7: CERRAR TODOS LOS ARCHIVOS ANTES DE TERMINAR.
034900     PERFORM 900-CIERRA-ARCHIVOS.
035000     STOP RUN.
035100 100-MAIN-E. EXIT.
035200
035300******************************************************************
035400* 110-APERTURA-ARCHIVOS                                          *
035500* ABRE LOS TRES MAESTROS Y LA GENERACION ANTERIOR DEL LIBRO      *
035600* MAYOR EN MODO CONSULTA, Y LA GENERACION NUEVA DEL LIBRO        *
035700* MAYOR MAS EL REPORTE DE RESUMEN EN MODO SALIDA. SI ALGUN       *
035800* ARCHIVO DE ENTRADA NO ABRE, LA CORRIDA SE DETIENE (RC=91)      *
035900* PARA EVITAR PUBLICAR CONTRA MAESTROS INCOMPLETOS.              *
036000******************************************************************
036100 110-APERTURA-ARCHIVOS SECTION.
036200     OPEN INPUT  ACCT-MASTER
036300                 CAT-MASTER
036400                 RULE-MASTER
036500                 TRAN-LEDGER-IN
036600     OPEN OUTPUT TRAN-LEDGER-OUT
036700                 RUN-SUMMARY-RPT.
036800     IF FS-ACCT-MASTER NOT = 0 OR FS-CAT-MASTER NOT = 0 OR
036900        FS-RULE-MASTER NOT = 0 OR FS-TRAN-LEDGER-IN NOT = 0
037000         DISPLAY "PFB1POST - ERROR AL ABRIR ARCHIVOS DE ENTRADA"
037100         MOVE 91 TO RETURN-CODE
037200         PERFORM 900-CIERRA-ARCHIVOS
037300         SET WKS-HUBO-ABEND TO TRUE
037400*   NO TIENE CASO CARGAR MAESTROS QUE NO SE PUDIERON ABRIR.
037500         GO TO 120-CARGA-MAESTROS-E
037600     END-IF.
037700 110-APERTURA-ARCHIVOS-E. EXIT.
037800
037900******************************************************************
038000* 120-CARGA-MAESTROS                                             *
038100* SUBE A MEMORIA LOS IDENTIFICADORES DE CUENTA Y DE CATEGORIA    *
038200* PARA QUE 220-VALIDA-REGLA PUEDA CONFIRMAR, SIN VOLVER A        *
038300* LEER DISCO, QUE LA CUENTA Y LA CATEGORIA DE CADA REGLA         *
038400* SIGUEN EXISTIENDO EN LOS MAESTROS VIGENTES.                    *
038500******************************************************************
038600 120-CARGA-MAESTROS SECTION.
038700     PERFORM 121-LEE-SIGUIENTE-CUENTA.
038800     PERFORM 122-ACUMULA-CUENTA UNTIL WKS-FIN-REGLAS.
038900     SET WKS-FIN-REGLAS TO FALSE.
039000     PERFORM 123-LEE-SIGUIENTE-CATEGORIA.
039100     PERFORM 124-ACUMULA-CATEGORIA UNTIL WKS-FIN-REGLAS.
039200     SET WKS-FIN-REGLAS TO FALSE.
039300 120-CARGA-MAESTROS-E. EXIT.
039400
039500******************************************************************
039600* 121-LEE-SIGUIENTE-CUENTA                                       *
039700* LECTURA SECUENCIAL DEL MAESTRO DE CUENTAS. AL LLEGAR A FIN     *
039800* DE ARCHIVO ENCIENDE WKS-SW-FIN-REGLAS (REUTILIZADO AQUI        *
039900* COMO BANDERA DE FIN DE CARGA DE MAESTROS).                     *
040000******************************************************************
040100 121-LEE-SIGUIENTE-CUENTA SECTION.
040200*   LECTURA SECUENCIAL SIMPLE; EL MAESTRO NO REQUIERE ORDEN
040300*   ESPECIFICO PARA ESTA CARGA.
040400     READ ACCT-MASTER
040500         AT END SET WKS-FIN-REGLAS TO TRUE
040600     END-READ.
040700 121-LEE-SIGUIENTE-CUENTA-E. EXIT.
040800
040900******************************************************************
041000* 122-ACUMULA-CUENTA                                             *
041100* AGREGA LA CUENTA LEIDA AL FINAL DE WKS-TABLA-CUENTAS Y         *
041200* DISPARA LA SIGUIENTE LECTURA. LA TABLA QUEDA EN EL MISMO       *
041300* ORDEN DEL ARCHIVO FUENTE.                                      *
041400******************************************************************
041500 122-ACUMULA-CUENTA SECTION.
041600*   AVANZA EL CONTADOR DE CUENTAS CARGADAS Y LO USA COMO INDICE
041700*   DEL SIGUIENTE RENGLON LIBRE DE LA TABLA.
041800     ADD 1 TO WKS-CTA-CARGADAS
041900     SET IX-CTA TO WKS-CTA-CARGADAS
042000     MOVE ACCT-ID       TO WKS-CTA-ID (IX-CTA)
042100     PERFORM 121-LEE-SIGUIENTE-CUENTA.
042200 122-ACUMULA-CUENTA-E. EXIT.
042300
042400******************************************************************
042500* 123-LEE-SIGUIENTE-CATEGORIA                                    *
042600* LECTURA SECUENCIAL DEL MAESTRO DE CATEGORIAS. MISMA LOGICA     *
042700* DE FIN DE ARCHIVO QUE 121-LEE-SIGUIENTE-CUENTA.                *
042800******************************************************************
042900 123-LEE-SIGUIENTE-CATEGORIA SECTION.
043000*   LECTURA SECUENCIAL SIMPLE, IGUAL QUE EL MAESTRO DE CUENTAS.
043100     READ CAT-MASTER
043200         AT END SET WKS-FIN-REGLAS TO TRUE
043300     END-READ.
043400 123-LEE-SIGUIENTE-CATEGORIA-E. EXIT.
043500
043600******************************************************************
043700* 124-ACUMULA-CATEGORIA                                          *
043800* AGREGA LA CATEGORIA LEIDA AL FINAL DE WKS-TABLA-CATEGORIAS.    *
043900******************************************************************
044000 124-ACUMULA-CATEGORIA SECTION.
044100*   MISMA LOGICA QUE 122-ACUMULA-CUENTA, PARA CATEGORIAS.
044200     ADD 1 TO WKS-CAT-CARGADAS
044300     SET IX-CAT TO WKS-CAT-CARGADAS
044400     MOVE CAT-ID TO WKS-CATEG-ID (IX-CAT)
044500     PERFORM 123-LEE-SIGUIENTE-CATEGORIA.
044600 124-ACUMULA-CATEGORIA-E. EXIT.
044700
044800*--------------> CARGA EL LIBRO MAYOR ANTERIOR Y LO COPIA DE     *
044900*                UNA VEZ A LA NUEVA GENERACION DE SALIDA         *
045000******************************************************************
045100* 130-CARGA-LEDGER (UNIDAD: CARGA DEL LIBRO MAYOR)               *
045200* LEE DE UNA VEZ TODA LA GENERACION ANTERIOR DEL LIBRO MAYOR,    *
045300* COPIANDO CADA TRANSACCION A LA GENERACION NUEVA (TRANLDOUT)    *
045400* Y GUARDANDO FECHA Y REGLA DE CADA UNA EN WKS-TABLA-LEDGER      *
045500* PARA QUE 210-BUSCA-ULTIMA-TRANSACCION PUEDA LOCALIZAR EL       *
045600* PUNTO DE REANUDACION DE CADA REGLA SIN RELEER EL ARCHIVO.      *
045700******************************************************************
045800 130-CARGA-LEDGER SECTION.
045900     PERFORM 131-LEE-SIGUIENTE-TRANSACCION.
046000     PERFORM 132-ACUMULA-TRANSACCION UNTIL WKS-FIN-LEDGER.
046100     ADD 1 TO WKS-SIGUIENTE-TX-ID.
046200 130-CARGA-LEDGER-E. EXIT.
046300
046400******************************************************************
046500* 131-LEE-SIGUIENTE-TRANSACCION                                  *
046600* LECTURA SECUENCIAL DE LA GENERACION ANTERIOR DEL LIBRO         *
046700* MAYOR (TRANLDIN). AL LLEGAR A FIN DE ARCHIVO ENCIENDE          *
046800* WKS-SW-FIN-LEDGER.                                             *
046900******************************************************************
047000 131-LEE-SIGUIENTE-TRANSACCION SECTION.
047100*   LECTURA SECUENCIAL DE LA GENERACION ANTERIOR DEL LIBRO
047200*   MAYOR; CADA REGISTRO SE COPIA DE UNA VEZ A LA SALIDA.
047300     READ TRAN-LEDGER-IN
047400         AT END SET WKS-FIN-LEDGER TO TRUE
047500     END-READ.
047600 131-LEE-SIGUIENTE-TRANSACCION-E. EXIT.
047700
047800******************************************************************
047900* 132-ACUMULA-TRANSACCION                                        *
048000* COPIA LA TRANSACCION LEIDA A LA NUEVA GENERACION DEL LIBRO     *
048100* MAYOR, LA AGREGA A WKS-TABLA-LEDGER Y ACTUALIZA EL MAYOR       *
048200* TX-ID VISTO HASTA AHORA PARA QUE LAS TRANSACCIONES QUE SE      *
048300* PUBLIQUEN EN ESTA CORRIDA CONTINUEN LA NUMERACION SIN          *
048400* REPETIR NI SALTAR IDENTIFICADORES.                             *
048500******************************************************************
048600 132-ACUMULA-TRANSACCION SECTION.
048700*   GUARDA FECHA Y REGLA DE LA TRANSACCION EN LA TABLA DE
048800*   MEMORIA; EL RESTO DE LOS CAMPOS SOLO SE COPIAN AL ARCHIVO
048900*   DE SALIDA PORQUE 210 NO LOS NECESITA.
049000     ADD 1 TO WKS-LED-CARGADAS
049100     SET IX-LED TO WKS-LED-CARGADAS
049200*   SOLO SE GUARDAN EN MEMORIA LOS DOS CAMPOS QUE 210 NECESITA
049300*   PARA UBICAR EL PUNTO DE REANUDACION DE CADA REGLA.
049400     MOVE TX-DATE             TO WKS-LED-FECHA (IX-LED)
049500     MOVE TX-RECURRING-RULE-ID TO WKS-LED-REGLA (IX-LED)
049600*   MANTIENE EL MAYOR TX-ID VISTO PARA QUE LA NUMERACION DE LAS
049700*   TRANSACCIONES QUE SE PUBLIQUEN HOY CONTINUE SIN CHOCAR.
049800     IF TX-ID > WKS-SIGUIENTE-TX-ID
049900         MOVE TX-ID TO WKS-SIGUIENTE-TX-ID
050000     END-IF
050100     MOVE TX-ID                 TO TLO-ID
050200     MOVE TX-DATE               TO TLO-DATE
050300     MOVE TX-AMOUNT             TO TLO-AMOUNT
050400     MOVE TX-TYPE               TO TLO-TYPE
050500     MOVE TX-ACCOUNT-ID         TO TLO-ACCOUNT-ID
050600     MOVE TX-CATEGORY-ID        TO TLO-CATEGORY-ID
050700     MOVE TX-NOTES              TO TLO-NOTES
050800     MOVE TX-RECURRING-RULE-ID  TO TLO-RECURRING-RULE-ID
050900     WRITE TRAN-LEDGER-OUT-RECORD
051000     PERFORM 131-LEE-SIGUIENTE-TRANSACCION.
051100 132-ACUMULA-TRANSACCION-E. EXIT.
051200
051300******************************************************************
051400* 200-PROCESA-REGLAS (UNIDAD: CICLO PRINCIPAL DE REGLAS)         *
051500* RECORRE SECUENCIALMENTE EL MAESTRO DE REGLAS RECURRENTES       *
051600* Y SOMETE CADA REGISTRO A VALIDACION Y PUBLICACION. EL          *
051700* MAESTRO NO REQUIERE VENIR ORDENADO POR NINGUN CAMPO EN         *
051800* PARTICULAR PARA ESTA CORRIDA.                                  *
051900******************************************************************
052000 200-PROCESA-REGLAS SECTION.
052100*   REINICIA LA BANDERA DE FIN DE ARCHIVO ANTES DE ARRANCAR EL
052200*   CICLO SOBRE EL MAESTRO DE REGLAS (SE REUTILIZO ANTES PARA
052300*   SENALAR FIN DE CARGA DE MAESTROS).
052400     SET WKS-FIN-REGLAS TO FALSE
052500     PERFORM 201-LEE-SIGUIENTE-REGLA.
052600     PERFORM 205-PROCESA-UNA-REGLA UNTIL WKS-FIN-REGLAS.
052700 200-PROCESA-REGLAS-E. EXIT.
052800
052900******************************************************************
053000* 201-LEE-SIGUIENTE-REGLA                                        *
053100* LECTURA SECUENCIAL DEL MAESTRO DE REGLAS RECURRENTES.          *
053200******************************************************************
053300 201-LEE-SIGUIENTE-REGLA SECTION.
053400*   LECTURA SECUENCIAL DEL MAESTRO DE REGLAS; CADA REGISTRO SE
053500*   PROCESA DE INMEDIATO EN 205 ANTES DE LEER EL SIGUIENTE.
053600     READ RULE-MASTER
053700         AT END SET WKS-FIN-REGLAS TO TRUE
053800     END-READ.
053900 201-LEE-SIGUIENTE-REGLA-E. EXIT.
054000
054100******************************************************************
054200* 205-PROCESA-UNA-REGLA                                          *
054300* SOLO LAS REGLAS CON RULE-AUTO-POST = 'Y' SE CONSIDERAN.        *
054400* UNA REGLA VALIDA SE PONE AL DIA (210), SE PUBLICAN SUS         *
054500* OCURRENCIAS VENCIDAS (230) Y SE DEJA CONSTANCIA EN EL          *
054600* CONSOLE DEL TOTAL PUBLICADO Y LA PROXIMA FECHA (260).          *
054700******************************************************************
054800 205-PROCESA-UNA-REGLA SECTION.
054900*   REINICIA LAS BANDERAS DE LA REGLA ANTES DE EVALUARLA.
055000     SET WKS-REGLA-VALIDA TO FALSE
055100*   LA REGLA PUEDE CERRARSE A MITAD DE LA PUBLICACION SI
055200*   RULE-END-DATE SE ALCANZA (VER 231).
055300     SET WKS-REGLA-CERRADA TO FALSE
055400*   CONTADOR DE OCURRENCIAS PUBLICADAS PARA ESTA REGLA, USADO
055500*   SOLO PARA EL DESPLIEGUE DE CONTROL (260).
055600     MOVE ZERO TO WKS-CONTADOR-REGLA
055700*   REGLAS SIN RULE-AUTO-POST = 'Y' EXISTEN EN EL MAESTRO PERO
055800*   REQUIEREN PUBLICACION MANUAL - NO SE TOCAN AQUI.
055900     IF RULE-IS-AUTO-POST
056000*   UNA REGLA INVALIDA (CUENTA O CATEGORIA INEXISTENTE, O SIN
056100*   FECHA/PERIODO) SE SALTA SIN PUBLICAR NADA.
056200         PERFORM 220-VALIDA-REGLA
056300         IF WKS-REGLA-VALIDA
056400*   UBICA DESDE DONDE CONTINUAR ANTES DE EMPEZAR A PUBLICAR.
056500             PERFORM 210-BUSCA-ULTIMA-TRANSACCION
056600*   PUBLICA TODAS LAS OCURRENCIAS VENCIDAS DE UNA SOLA VEZ.
056700             PERFORM 230-PUBLICA-OCURRENCIAS
056800*   INFORMATIVO - NO ESCRIBE NADA EN ARCHIVO.
056900             PERFORM 260-MUESTRA-CONTROL-REGLA
057000         END-IF
057100     END-IF
057200     PERFORM 201-LEE-SIGUIENTE-REGLA.
057300 205-PROCESA-UNA-REGLA-E. EXIT.
057400
057500******************************************************************
057600* 220-VALIDA-REGLA                                               *
057700* UNA REGLA SE RECHAZA SI NO TRAE FECHA DE INICIO O PERIODO,     *
057800* O SI LA CUENTA O LA CATEGORIA QUE REFERENCIA YA NO EXISTEN     *
057900* EN LOS MAESTROS CARGADOS EN 120-CARGA-MAESTROS. NO SE USA      *
058000* SEARCH PORQUE EL OCCURS SE DECLARA A 500 POSICIONES Y SOLO     *
058100* WKS-CTA-CARGADAS/WKS-CAT-CARGADAS DE ELLAS ESTAN OCUPADAS;     *
058200* EL BARRIDO ACOTADO EVITA COMPARAR CONTRA RENGLONES VACIOS.     *
058300******************************************************************
058400 220-VALIDA-REGLA SECTION.
058500*   SE ASUME VALIDA Y SE VA DESCARTANDO CON CADA PRUEBA QUE
058600*   FALLE A CONTINUACION.
058700     SET WKS-REGLA-VALIDA TO TRUE
058800*   UNA REGLA SIN FECHA DE INICIO NO TIENE DESDE DONDE CALCULAR
058900*   OCURRENCIAS.
059000     IF RULE-START-DATE = ZERO
059100         SET WKS-REGLA-VALIDA TO FALSE
059200     END-IF
059300*   UNA REGLA SIN PERIODO NO SE PUEDE AVANZAR EN EL TIEMPO.
059400     IF RULE-PERIOD = SPACES
059500         SET WKS-REGLA-VALIDA TO FALSE
059600     END-IF
059700     IF WKS-REGLA-VALIDA
059800         PERFORM 221-VALIDA-CUENTA
059900     END-IF
060000*   LA CATEGORIA ES OPCIONAL EN EL LAYOUT; SOLO SE VALIDA SI
060100*   LA REGLA TRAE UNA.
060200     IF WKS-REGLA-VALIDA AND RULE-CATEGORY-ID NOT = ZERO
060300         PERFORM 222-VALIDA-CATEGORIA
060400     END-IF.
060500 220-VALIDA-REGLA-E. EXIT.
060600
060700******************************************************************
060800* 221-VALIDA-CUENTA                                              *
060900* BARRE WKS-TABLA-CUENTAS BUSCANDO RULE-ACCOUNT-ID. SI NO        *
061000* APARECE, LA REGLA QUEDA INVALIDA.                              *
061100******************************************************************
061200 221-VALIDA-CUENTA SECTION.
061300     SET WKS-ENCONTRO-TX TO FALSE
061400     SET IX-CTA TO 1
061500     PERFORM 225-REVISA-UNA-CUENTA
061600         VARYING IX-CTA FROM 1 BY 1
061700         UNTIL IX-CTA > WKS-CTA-CARGADAS OR WKS-ENCONTRO-TX
061800*   SI NUNCA HUBO TRANSACCION PREVIA, LA PROXIMA OCURRENCIA SE
061900*   CALCULA A PARTIR DE LA FECHA DE INICIO DE LA REGLA.
062000     IF NOT WKS-ENCONTRO-TX
062100         SET WKS-REGLA-VALIDA TO FALSE
062200     END-IF.
062300 221-VALIDA-CUENTA-E. EXIT.
062400
062500******************************************************************
062600* 225-REVISA-UNA-CUENTA                                          *
062700* COMPARA UN RENGLON DE LA TABLA DE CUENTAS CONTRA LA CUENTA     *
062800* DE LA REGLA EN PROCESO.                                        *
062900******************************************************************
063000 225-REVISA-UNA-CUENTA SECTION.
063100*   COMPARACION CONTRA UN SOLO RENGLON DE LA TABLA; EL BARRIDO
063200*   LLAMA A ESTE PARRAFO UNA VEZ POR CADA CUENTA CARGADA.
063300     IF WKS-CTA-ID (IX-CTA) = RULE-ACCOUNT-ID
063400         SET WKS-ENCONTRO-TX TO TRUE
063500     END-IF.
063600 225-REVISA-UNA-CUENTA-E. EXIT.
063700
063800******************************************************************
063900* 222-VALIDA-CATEGORIA                                           *
064000* IGUAL QUE 221-VALIDA-CUENTA PERO CONTRA WKS-TABLA-CATEGORIAS.  *
064100* SOLO SE INVOCA CUANDO LA REGLA TRAE CATEGORIA (RULE-           *
064200* CATEGORY-ID DISTINTO DE CERO ES OPCIONAL EN EL LAYOUT).        *
064300******************************************************************
064400 222-VALIDA-CATEGORIA SECTION.
064500     SET WKS-ENCONTRO-TX TO FALSE
064600     SET IX-CAT TO 1
064700     PERFORM 226-REVISA-UNA-CATEGORIA
064800         VARYING IX-CAT FROM 1 BY 1
064900         UNTIL IX-CAT > WKS-CAT-CARGADAS OR WKS-ENCONTRO-TX
065000     IF NOT WKS-ENCONTRO-TX
065100         SET WKS-REGLA-VALIDA TO FALSE
065200     END-IF.
065300 222-VALIDA-CATEGORIA-E. EXIT.
065400
065500******************************************************************
065600* 226-REVISA-UNA-CATEGORIA                                       *
065700* COMPARA UN RENGLON DE LA TABLA DE CATEGORIAS CONTRA LA         *
065800* CATEGORIA DE LA REGLA EN PROCESO.                              *
065900******************************************************************
066000 226-REVISA-UNA-CATEGORIA SECTION.
066100*   COMPARACION CONTRA UN SOLO RENGLON DE LA TABLA DE
066200*   CATEGORIAS.
066300     IF WKS-CATEG-ID (IX-CAT) = RULE-CATEGORY-ID
066400         SET WKS-ENCONTRO-TX TO TRUE
066500     END-IF.
066600 226-REVISA-UNA-CATEGORIA-E. EXIT.
066700
066800******************************************************************
066900* 210-BUSCA-ULTIMA-TRANSACCION (UNIDAD: PUNTO DE REANUDACION)    *
067000* BARRE WKS-TABLA-LEDGER BUSCANDO, DE TODAS LAS TRANSACCIONES    *
067100* YA PUBLICADAS PARA ESTA REGLA CON FECHA NO MAYOR A LA          *
067200* FECHA DE REFERENCIA, LA MAS RECIENTE. SI EXISTE, LA PRIMERA    *
067300* OCURRENCIA A EVALUAR ES UN PERIODO DESPUES DE ELLA; SI NO      *
067400* EXISTE NINGUNA, SE ARRANCA DESDE RULE-START-DATE.              *
067500******************************************************************
067600 210-BUSCA-ULTIMA-TRANSACCION SECTION.
067700     SET WKS-ENCONTRO-TX TO FALSE
067800*   SE ARRANCA EN CERO; 211 SOLO LA SUBE CUANDO ENCUENTRA UNA
067900*   TRANSACCION MAS RECIENTE QUE LA ANTERIOR.
068000     MOVE ZERO TO WKS-FECHA-BASE
068100     SET IX-LED TO 1
068200*   BARRE TODA LA TABLA DEL LIBRO MAYOR (NO HAY FORMA MAS
068300*   BARATA DE LOCALIZAR LA ULTIMA TRANSACCION DE LA REGLA).
068400     PERFORM 211-REVISA-UNA-TRANSACCION
068500         VARYING IX-LED FROM 1 BY 1
068600         UNTIL IX-LED > WKS-LED-CARGADAS.
068700*   SI SE ENCONTRO UNA TRANSACCION PREVIA, LA PRIMERA OCURRENCIA
068800*   A EVALUAR ES UN PERIODO DESPUES DE ELLA.
068900     IF WKS-ENCONTRO-TX
069000         MOVE WKS-FECHA-BASE TO WKS-FECHA-DESCOMPUESTA
069100         MOVE RULE-PERIOD    TO WKS-PERIODO-MAYUS
069200*   CALCULA LA SIGUIENTE FECHA CANDIDATA DESDE LA ULTIMA
069300*   TRANSACCION ENCONTRADA.
069400         PERFORM 300-ADVANCE-ONE-PERIOD
069500         MOVE WKS-FECHA-SIGUIENTE TO WKS-FECHA-CANDIDATA
069600     ELSE
069700         MOVE RULE-START-DATE TO WKS-FECHA-CANDIDATA
069800     END-IF.
069900 210-BUSCA-ULTIMA-TRANSACCION-E. EXIT.
070000
070100******************************************************************
070200* 211-REVISA-UNA-TRANSACCION                                     *
070300* EVALUA UN RENGLON DE WKS-TABLA-LEDGER CONTRA LA REGLA EN       *
070400* PROCESO, CONSERVANDO EN WKS-FECHA-BASE LA FECHA MAS ALTA       *
070500* ENCONTRADA SIN PASARSE DE LA FECHA DE REFERENCIA.              *
070600******************************************************************
070700 211-REVISA-UNA-TRANSACCION SECTION.
070800*   SOLO INTERESAN LAS TRANSACCIONES DE ESTA REGLA Y QUE NO
070900*   QUEDEN EN EL FUTURO RESPECTO A LA FECHA DE REFERENCIA.
071000*   LA REGLA Y LA FECHA DEBEN COINCIDIR; SOLO SE CONSIDERAN
071100*   TRANSACCIONES QUE YA PASARON (O CAYERON EN) LA FECHA REF.
071200     IF WKS-LED-REGLA (IX-LED) = RULE-ID AND
071300        WKS-LED-FECHA (IX-LED) NOT > WKS-FECHA-REF
071400         IF WKS-LED-FECHA (IX-LED) > WKS-FECHA-BASE
071500             MOVE WKS-LED-FECHA (IX-LED) TO WKS-FECHA-BASE
071600             SET WKS-ENCONTRO-TX TO TRUE
071700         END-IF
071800     END-IF.
071900 211-REVISA-UNA-TRANSACCION-E. EXIT.
072000
072100******************************************************************
072200* 230-PUBLICA-OCURRENCIAS                                        *
072300* PUBLICA, UNA POR UNA, TODAS LAS OCURRENCIAS DE LA REGLA        *
072400* QUE CAIGAN EN O ANTES DE LA FECHA DE REFERENCIA, HASTA QUE     *
072500* LA SIGUIENTE OCURRENCIA QUEDE EN EL FUTURO O LA REGLA SE       *
072600* DE POR CERRADA (RULE-END-DATE YA SUPERADA).                    *
072700******************************************************************
072800 230-PUBLICA-OCURRENCIAS SECTION.
072900*   SE REPITE MIENTRAS HAYA OCURRENCIAS VENCIDAS Y LA REGLA NO
073000*   SE HAYA CERRADO.
073100*   CADA VUELTA PUBLICA UNA OCURRENCIA Y AVANZA LA FECHA
073200*   CANDIDATA AL SIGUIENTE PERIODO.
073300     PERFORM 231-EVALUA-Y-PUBLICA
073400         UNTIL WKS-FECHA-CANDIDATA > WKS-FECHA-REF
073500            OR WKS-REGLA-CERRADA.
073600 230-PUBLICA-OCURRENCIAS-E. EXIT.
073700
073800******************************************************************
073900* 231-EVALUA-Y-PUBLICA                                           *
074000* SI LA OCURRENCIA CANDIDATA CAE DESPUES DE RULE-END-DATE LA     *
074100* REGLA SE CIERRA SIN PUBLICAR; DE LO CONTRARIO SE DERIVA EL     *
074200* MONTO Y TIPO (240), SE ESCRIBE LA TRANSACCION (250) Y SE       *
074300* CALCULA LA SIGUIENTE FECHA CANDIDATA.                          *
074400******************************************************************
074500 231-EVALUA-Y-PUBLICA SECTION.
074600*   RULE-END-DATE = CERO SIGNIFICA REGLA SIN FECHA DE CIERRE
074700*   (INDEFINIDA); SOLO SE CIERRA SI TRAE UNA FECHA Y YA SE
074800*   SUPERO.
074900     IF RULE-END-DATE NOT = ZERO AND
075000        WKS-FECHA-CANDIDATA > RULE-END-DATE
075100         SET WKS-REGLA-CERRADA TO TRUE
075200     ELSE
075300*   DETERMINA SIGNO Y TIPO ANTES DE ESCRIBIR LA TRANSACCION.
075400         PERFORM 240-DERIVA-MONTO-Y-TIPO
075500*   DEJA GRABADA LA OCURRENCIA EN EL LIBRO MAYOR NUEVO.
075600         PERFORM 250-ESCRIBE-TRANSACCION
075700         MOVE WKS-FECHA-CANDIDATA TO WKS-FECHA-DESCOMPUESTA
075800         MOVE RULE-PERIOD         TO WKS-PERIODO-MAYUS
075900*   CALCULA LA SIGUIENTE FECHA CANDIDATA SEGUN EL PERIODO.
076000         PERFORM 300-ADVANCE-ONE-PERIOD
076100         MOVE WKS-FECHA-SIGUIENTE TO WKS-FECHA-CANDIDATA
076200     END-IF.
076300 231-EVALUA-Y-PUBLICA-E. EXIT.
076400
076500******************************************************************
076600* 240-DERIVA-MONTO-Y-TIPO                                        *
076700* RULE-AMOUNT SIEMPRE SE GUARDA EN MAGNITUD POSITIVA; EL         *
076800* SIGNO CON QUE SE PUBLICA LO DA RULE-DIRECTION: 'EXPENSE'       *
076900* PUBLICA EN NEGATIVO COMO FIXED_COST, CUALQUIER OTRO VALOR      *
077000* (INCOME) PUBLICA EN POSITIVO COMO INCOME. RULE-DIRECTION       *
077100* SE CONVIERTE A MAYUSCULAS ANTES DE COMPARAR.                   *
077200******************************************************************
077300 240-DERIVA-MONTO-Y-TIPO SECTION.
077400*   RULE-DIRECTION PUEDE VENIR EN MINUSCULAS SEGUN COMO SE
077500*   CAPTURE EN EL MANTENIMIENTO; SE NORMALIZA A MAYUSCULAS
077600*   ANTES DE COMPARAR.
077700     MOVE RULE-DIRECTION TO WKS-DIRECCION-MAYUS
077800     INSPECT WKS-DIRECCION-MAYUS CONVERTING
077900         "abcdefghijklmnopqrstuvwxyz" TO
078000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
078100*   RULE-AMOUNT DEBERIA VENIR SIEMPRE POSITIVO, PERO SE TOLERA
078200*   UN VALOR NEGATIVO MAL CAPTURADO TOMANDO SU MAGNITUD.
078300     IF RULE-AMOUNT < ZERO
078400         COMPUTE WKS-MAGNITUD = RULE-AMOUNT * -1
078500     ELSE
078600         MOVE RULE-AMOUNT TO WKS-MAGNITUD
078700     END-IF
078800*   SOLO 'EXPENSE' PUBLICA EN NEGATIVO; CUALQUIER OTRO VALOR
078900*   SE TRATA COMO INGRESO.
079000     IF WKS-DIRECCION-MAYUS = "EXPENSE"
079100         COMPUTE WKS-MONTO-A-PUBLICAR = WKS-MAGNITUD * -1
079200     ELSE
079300         MOVE WKS-MAGNITUD TO WKS-MONTO-A-PUBLICAR
079400     END-IF
079500*   EL TIPO DE TRANSACCION PUBLICADA REFLEJA LA DIRECCION DE
079600*   LA REGLA (VER REGLA DE TX-TYPE EN PFTRN01).
079700     IF WKS-DIRECCION-MAYUS = "INCOME"
079800         MOVE "INCOME"     TO WKS-TIPO-A-PUBLICAR
079900     ELSE
080000         MOVE "FIXED_COST" TO WKS-TIPO-A-PUBLICAR
080100     END-IF.
080200 240-DERIVA-MONTO-Y-TIPO-E. EXIT.
080300
080400******************************************************************
080500* 250-ESCRIBE-TRANSACCION                                        *
080600* ARMA EL REGISTRO DE SALIDA CON EL SIGUIENTE TX-ID LIBRE,       *
080700* LO ESCRIBE EN LA NUEVA GENERACION DEL LIBRO MAYOR Y            *
080800* ACTUALIZA LOS CONTADORES DE CONTROL (POR REGLA Y DE CORRIDA).  *
080900******************************************************************
081000 250-ESCRIBE-TRANSACCION SECTION.
081100*   SE USA EL SIGUIENTE TX-ID LIBRE Y SE AVANZA DE UNA VEZ PARA
081200*   LA SIGUIENTE TRANSACCION QUE SE ESCRIBA.
081300*   SE ARMA EL REGISTRO CAMPO POR CAMPO PORQUE TLO-* Y RULE-*
081400*   NO COMPARTEN EL MISMO LAYOUT (UNO ES TRANSACCION, EL OTRO
081500*   ES REGLA).
081600     MOVE WKS-SIGUIENTE-TX-ID   TO TLO-ID
081700     MOVE WKS-FECHA-CANDIDATA   TO TLO-DATE
081800     MOVE WKS-MONTO-A-PUBLICAR  TO TLO-AMOUNT
081900     MOVE WKS-TIPO-A-PUBLICAR   TO TLO-TYPE
082000     MOVE RULE-ACCOUNT-ID       TO TLO-ACCOUNT-ID
082100     MOVE RULE-CATEGORY-ID      TO TLO-CATEGORY-ID
082200*   LAS TRANSACCIONES GENERADAS AUTOMATICAMENTE NO LLEVAN NOTA.
082300     MOVE SPACES                TO TLO-NOTES
082400     MOVE RULE-ID               TO TLO-RECURRING-RULE-ID
082500     WRITE TRAN-LEDGER-OUT-RECORD
082600*   TRES CONTADORES DISTINTOS: SIGUIENTE ID LIBRE, OCURRENCIAS
082700*   DE ESTA REGLA (PARA EL DESPLIEGUE) Y TOTAL DE LA CORRIDA
082800*   (PARA EL RUNSUMRY).
082900     ADD 1 TO WKS-SIGUIENTE-TX-ID
083000     ADD 1 TO WKS-CONTADOR-REGLA
083100     ADD 1 TO WKS-TOTAL-PUBLICADAS.
083200 250-ESCRIBE-TRANSACCION-E. EXIT.
083300
083400******************************************************************
083500* 260-MUESTRA-CONTROL-REGLA                                      *
083600* DESPLIEGA AL CONSOLE, POR CADA REGLA PROCESADA, CUANTAS        *
083700* OCURRENCIAS SE PUBLICARON Y CUAL SERA SU PROXIMA FECHA DE      *
083800* VENCIMIENTO (CALCULADA EN 310, SIN PUBLICAR NADA TODAVIA).     *
083900* ES UN AUXILIAR DE OPERACION, NO ALIMENTA NINGUN ARCHIVO.       *
084000******************************************************************
084100 260-MUESTRA-CONTROL-REGLA SECTION.
084200*   PARA EL DESPLIEGUE SE PARTE DE LA MISMA FECHA BASE QUE SE
084300*   USO PARA PUBLICAR, SIN ALTERAR WKS-FECHA-CANDIDATA.
084400     MOVE WKS-FECHA-BASE TO WKS-NEXTOC-FECHA-CANDIDATA
084500     IF NOT WKS-ENCONTRO-TX
084600         MOVE RULE-START-DATE TO WKS-NEXTOC-FECHA-CANDIDATA
084700     END-IF
084800     MOVE RULE-PERIOD TO WKS-NEXTOC-PERIODO
084900     PERFORM 310-NEXT-OCCURRENCE-AFTER
085000*   UNA LINEA DE CONTROL POR REGLA PROCESADA; EL OPERADOR LA
085100*   REVISA EN EL LISTADO DE CONSOLE DE LA CORRIDA.
085200     DISPLAY "PFB1POST - REGLA " RULE-ID
085300             " PUBLICADAS " WKS-CONTADOR-REGLA
085400             " PROX-OCURRENCIA " WKS-NEXTOC-FECHA-CANDIDATA
085500         UPON CONSOLE.
085600 260-MUESTRA-CONTROL-REGLA-E. EXIT.
085700
085800******************************************************************
085900*  300-ADVANCE-ONE-PERIOD  (UNIDAD: CALCULADOR DE RECURRENCIA)   *
086000*  AVANZA WKS-FECHA-DESCOMPUESTA UN PERIODO CALENDARIO EXACTO    *
086100*  SEGUN WKS-PERIODO-MAYUS Y DEJA EL RESULTADO EN               *
086200*  WKS-FECHA-SIGUIENTE.                                          *
086300******************************************************************
086400 300-ADVANCE-ONE-PERIOD SECTION.
086500*   RULE-PERIOD PUEDE VENIR EN MINUSCULAS; SE NORMALIZA ANTES
086600*   DE EVALUAR CONTRA EL CATALOGO DE PERIODOS.
086700     INSPECT WKS-PERIODO-MAYUS CONVERTING
086800         "abcdefghijklmnopqrstuvwxyz" TO
086900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
087000*   CUALQUIER VALOR QUE NO SEA DAILY/WEEKLY/MONTHLY SE TRATA
087100*   COMO YEARLY (CATALOGO DE RULE-PERIOD EN PFRUL01).
087200     EVALUATE WKS-PERIODO-MAYUS
087300         WHEN "DAILY"
087400*   PERIODO DIARIO: UN SOLO DIA CALENDARIO.
087500             PERFORM 301-SUMA-UN-DIA
087600         WHEN "WEEKLY"
087700*   PERIODO SEMANAL: SIETE DIAS CALENDARIO CONSECUTIVOS.
087800             PERFORM 301-SUMA-UN-DIA 7 TIMES
087900         WHEN "MONTHLY"
088000*   PERIODO MENSUAL: UN MES CALENDARIO EXACTO.
088100             PERFORM 302-SUMA-UN-MES
088200         WHEN OTHER
088300*   CUALQUIER OTRO PERIODO (YEARLY) SUMA UN ANIO CALENDARIO.
088400             PERFORM 303-SUMA-UN-ANIO
088500     END-EVALUATE
088600*   RECOMPONE LA FECHA AAAAMMDD A PARTIR DE LOS CAMPOS ANIO/
088700*   MES/DIA YA AJUSTADOS.
088800     MOVE WKS-FECHA-DESCOMPUESTA TO WKS-FECHA-SIGUIENTE.
088900 300-ADVANCE-ONE-PERIOD-E. EXIT.
089000
089100******************************************************************
089200* 301-SUMA-UN-DIA                                                *
089300* SUMA UN DIA CALENDARIO, RESOLVIENDO EL ACARREO DE MES Y DE     *
089400* ANIO CUANDO EL DIA SE PASA DEL ULTIMO DIA DEL MES.             *
089500******************************************************************
089600 301-SUMA-UN-DIA SECTION.
089700*   NECESITA SABER CUANTOS DIAS TIENE EL MES ANTES DE DECIDIR
089800*   SI EL DIA SE PASA AL SIGUIENTE MES.
089900     PERFORM 350-DETERMINA-DIAS-MES
090000     ADD 1 TO WKS-DIA
090100     IF WKS-DIA > WKS-DIAS-ESTE-MES
090200         MOVE 1 TO WKS-DIA
090300         ADD 1 TO WKS-MES
090400         IF WKS-MES > 12
090500             MOVE 1 TO WKS-MES
090600             ADD 1 TO WKS-ANIO
090700         END-IF
090800     END-IF.
090900 301-SUMA-UN-DIA-E. EXIT.
091000
091100******************************************************************
091200* 302-SUMA-UN-MES                                                *
091300* SUMA UN MES CALENDARIO. SI EL DIA DE INICIO NO EXISTE EN EL    *
091400* MES DESTINO (EJ. 31 DE ENERO + 1 MES) SE AJUSTA AL ULTIMO      *
091500* DIA VALIDO DE ESE MES, PER TCK-30144.                          *
091600******************************************************************
091700 302-SUMA-UN-MES SECTION.
091800*   SUMA EL MES Y RESUELVE EL ACARREO DE ANIO SI SE PASA DE
091900*   DICIEMBRE.
092000     ADD 1 TO WKS-MES
092100     IF WKS-MES > 12
092200         MOVE 1 TO WKS-MES
092300         ADD 1 TO WKS-ANIO
092400     END-IF
092500     PERFORM 350-DETERMINA-DIAS-MES
092600     IF WKS-DIA > WKS-DIAS-ESTE-MES
092700         MOVE WKS-DIAS-ESTE-MES TO WKS-DIA
092800     END-IF.
092900 302-SUMA-UN-MES-E. EXIT.
093000
093100******************************************************************
093200* 303-SUMA-UN-ANIO                                               *
093300* SUMA UN ANIO CALENDARIO. CASO ESPECIAL: 29 DE FEBRERO QUE      *
093400* CAE EN UN ANIO NO BISIESTO SE AJUSTA A 28 DE FEBRERO.          *
093500******************************************************************
093600 303-SUMA-UN-ANIO SECTION.
093700     ADD 1 TO WKS-ANIO
093800*   UNICO CASO DONDE SUMAR UN ANIO PUEDE DEJAR UNA FECHA
093900*   INVALIDA: 29 DE FEBRERO EN UN ANIO QUE YA NO ES BISIESTO.
094000     IF WKS-MES = 2 AND WKS-DIA = 29
094100*   SOLO FEBRERO NECESITA SABER SI EL ANIO ES BISIESTO PARA
094200*   DECIDIR ENTRE 28 Y 29 DIAS.
094300         PERFORM 360-VERIFICA-BISIESTO
094400         IF WKS-NO-BISIESTO
094500             MOVE 28 TO WKS-DIA
094600         END-IF
094700     END-IF.
094800 303-SUMA-UN-ANIO-E. EXIT.
094900
095000******************************************************************
095100* 350-DETERMINA-DIAS-MES                                         *
095200* CONSULTA WKS-DIAS-POR-MES Y, SOLO PARA FEBRERO, CORRIGE A      *
095300* 29 DIAS CUANDO WKS-ANIO RESULTA BISIESTO.                      *
095400******************************************************************
095500 350-DETERMINA-DIAS-MES SECTION.
095600*   LA TABLA WKS-DIAS-POR-MES TRAE LOS DIAS DE UN ANIO NO
095700*   BISIESTO; FEBRERO SE CORRIGE A CONTINUACION SI APLICA.
095800     MOVE WKS-DIAS-MES (WKS-MES) TO WKS-DIAS-ESTE-MES
095900     IF WKS-MES = 2
096000*   CASO DE 29/02 AL SUMAR UN ANIO: HAY QUE CONFIRMAR SI EL
096100*   ANIO DESTINO SIGUE SIENDO BISIESTO.
096200         PERFORM 360-VERIFICA-BISIESTO
096300         IF WKS-ES-BISIESTO
096400             MOVE 29 TO WKS-DIAS-ESTE-MES
096500         END-IF
096600     END-IF.
096700 350-DETERMINA-DIAS-MES-E. EXIT.
096800
096900******************************************************************
097000* 360-VERIFICA-BISIESTO                                          *
097100* REGLA GREGORIANA ESTANDAR: BISIESTO SI ES DIVISIBLE ENTRE 4    *
097200* Y (NO DIVISIBLE ENTRE 100 O SI DIVISIBLE ENTRE 400). AJUSTE    *
097300* Y2K DE 1998 CONFIRMO EL CASO DEL ANIO 2000 (TCK-3402).         *
097400******************************************************************
097500 360-VERIFICA-BISIESTO SECTION.
097600*   REGLA GREGORIANA: BISIESTO SI ES DIVISIBLE ENTRE 4 Y NO
097700*   ENTRE 100, SALVO QUE TAMBIEN SEA DIVISIBLE ENTRE 400
097800*   (CASO DEL ANIO 2000, CONFIRMADO EN LA REVISION Y2K).
097900*   LAS TRES DIVISIONES SE HACEN SIEMPRE, AUNQUE SOLO SE USEN
098000*   LOS RESIDUOS; WKS-COCIENTE-BISIESTO ES DESCARTABLE.
098100     DIVIDE WKS-ANIO BY 4   GIVING WKS-COCIENTE-BISIESTO
098200                            REMAINDER WKS-RESIDUO-4
098300     DIVIDE WKS-ANIO BY 100 GIVING WKS-COCIENTE-BISIESTO
098400                            REMAINDER WKS-RESIDUO-100
098500     DIVIDE WKS-ANIO BY 400 GIVING WKS-COCIENTE-BISIESTO
098600                            REMAINDER WKS-RESIDUO-400
098700*   SE ASUME NO BISIESTO Y SOLO SE CAMBIA SI LAS TRES PRUEBAS
098800*   DE DIVISION LO CONFIRMAN.
098900     SET WKS-NO-BISIESTO TO TRUE
099000     IF WKS-RESIDUO-4 = 0 AND
099100        (WKS-RESIDUO-100 NOT = 0 OR WKS-RESIDUO-400 = 0)
099200         SET WKS-ES-BISIESTO TO TRUE
099300     END-IF.
099400 360-VERIFICA-BISIESTO-E. EXIT.
099500
099600******************************************************************
099700*  310-NEXT-OCCURRENCE-AFTER (UNIDAD: CALCULADOR DE RECURRENCIA) *
099800*  A PARTIR DE WKS-NEXTOC-FECHA-CANDIDATA, AVANZA UN PERIODO A   *
099900*  LA VEZ (WKS-NEXTOC-PERIODO) HASTA QUE EL RESULTADO QUEDE      *
100000*  ESTRICTAMENTE DESPUES DE WKS-FECHA-REF. LIMITADO A 500        *
100100*  ITERACIONES - SE USA PARA INFORMAR LA PROXIMA OCURRENCIA DE   *
100200*  CADA REGLA EN EL DESPLIEGUE DE CONTROL (260).                 *
100300******************************************************************
100400 310-NEXT-OCCURRENCE-AFTER SECTION.
100500*   REINICIA EL CONTADOR DE SEGURIDAD DE ESTE CALCULO.
100600     MOVE ZERO TO WKS-CONTADOR-ITER
100700     SET WKS-ITER-INVALIDA TO FALSE
100800*   CADA ITERACION AVANZA UN PERIODO MAS; SE DETIENE AL PASAR
100900*   LA FECHA DE REFERENCIA O AL TOPE DE SEGURIDAD.
101000     PERFORM 311-AVANZA-UNA-VEZ
101100         UNTIL WKS-NEXTOC-FECHA-CANDIDATA > WKS-FECHA-REF
101200            OR WKS-ITER-INVALIDA.
101300*   SE INFORMA AL OPERADOR PERO NO SE DETIENE LA CORRIDA; EL
101400*   DESPLIEGUE DE CONTROL SOLO ES INFORMATIVO.
101500     IF WKS-ITER-INVALIDA
101600         DISPLAY "PFB1POST - REGLA " RULE-ID
101700                 " PERIODO INVALIDO PARA CALCULO DE PROX-OCURR"
101800             UPON CONSOLE
101900     END-IF.
102000 310-NEXT-OCCURRENCE-AFTER-E. EXIT.
102100
102200******************************************************************
102300* 311-AVANZA-UNA-VEZ                                             *
102400* UNA ITERACION DEL CALCULO DE PROXIMA OCURRENCIA. EL TOPE       *
102500* DE 500 ITERACIONES EVITA UN CICLO SIN FIN SI ALGUN DIA SE      *
102600* INTRODUCE UN VALOR DE PERIODO FUERA DE CATALOGO.               *
102700******************************************************************
102800 311-AVANZA-UNA-VEZ SECTION.
102900     ADD 1 TO WKS-CONTADOR-ITER
103000*   TOPE DE SEGURIDAD; NO DEBERIA ALCANZARSE CON LOS PERIODOS
103100*   DE CATALOGO, PERO EVITA UN CICLO SIN FIN.
103200     IF WKS-CONTADOR-ITER > 500
103300         SET WKS-ITER-INVALIDA TO TRUE
103400     ELSE
103500         MOVE WKS-NEXTOC-FECHA-CANDIDATA TO WKS-FECHA-DESCOMPUESTA
103600         MOVE WKS-NEXTOC-PERIODO         TO WKS-PERIODO-MAYUS
103700*   CADA ITERACION AVANZA UN PERIODO MAS, HASTA PASAR LA
103800*   FECHA DE REFERENCIA O ALCANZAR EL TOPE DE SEGURIDAD.
103900         PERFORM 300-ADVANCE-ONE-PERIOD
104000         MOVE WKS-FECHA-SIGUIENTE TO WKS-NEXTOC-FECHA-CANDIDATA
104100     END-IF.
104200 311-AVANZA-UNA-VEZ-E. EXIT.
104300
104400******************************************************************
104500* 400-ESCRIBE-RUN-SUMMARY                                        *
104600* ESCRIBE LA UNICA LINEA DEL REPORTE RUNSUMRY: FECHA DE          *
104700* REFERENCIA DE LA CORRIDA Y TOTAL DE TRANSACCIONES PUBLICADAS.  *
104800******************************************************************
104900 400-ESCRIBE-RUN-SUMMARY SECTION.
105000*   LIMPIA EL FILLER Y CUALQUIER RESIDUO ANTES DE ARMAR LA LINEA.
105100     MOVE SPACES               TO RUN-SUMMARY-RECORD
105200*   LA FECHA DE REFERENCIA Y EL TOTAL PUBLICADO SON LOS UNICOS
105300*   DATOS QUE EL REPORTE DE RESUMEN NECESITA INFORMAR.
105400     MOVE WKS-FECHA-REF        TO RSR-REF-DATE
105500     MOVE WKS-TOTAL-PUBLICADAS TO RSR-TOTAL-POSTED
105600     WRITE RUN-SUMMARY-RECORD.
105700 400-ESCRIBE-RUN-SUMMARY-E. EXIT.
105800
105900******************************************************************
106000* 900-CIERRA-ARCHIVOS                                            *
106100* CIERRA TODOS LOS ARCHIVOS DE LA CORRIDA, SE INVOQUE DESDE      *
106200* EL FLUJO NORMAL O DESDE UNA SALIDA ANTICIPADA POR ERROR.       *
106300******************************************************************
106400 900-CIERRA-ARCHIVOS SECTION.
106500*   SE CIERRAN TODOS LOS ARCHIVOS, INCLUSO SI LA CORRIDA
106600*   TERMINO POR UN ERROR DE APERTURA.
106700     CLOSE ACCT-MASTER
106800           CAT-MASTER
106900           RULE-MASTER
107000           TRAN-LEDGER-IN
107100           TRAN-LEDGER-OUT
107200           RUN-SUMMARY-RPT.
107300 900-CIERRA-ARCHIVOS-E. EXIT.
107400
