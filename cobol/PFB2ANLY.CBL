000100******************************************************************
000200* FECHA       : 02/04/1990                                       *
000300* PROGRAMADOR : E. CASTELLANOS (ECAS)                            *
000400* APLICACION  : FINANZAS PERSONALES                              *
000500* PROGRAMA    : PFB2ANLY                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CORRIDA MENSUAL DE ANALISIS QUE PRODUCE EL       *
000800*             : RESUMEN DE INGRESOS/GASTOS/AHORRO DEL MES, EL    *
000900*             : DESGLOSE DE GASTO POR CATEGORIA, LA TENDENCIA    *
001000*             : DE PATRIMONIO NETO DIA A DIA Y LA COMPARACION    *
001100*             : DE PRESUPUESTO CONTRA GASTO REAL.                *
001200* ARCHIVOS    : PARMCARD=C, ACCTMAST=C, CATMAST=C, TRANLEDG=C,   *
001300*             : BUDGMAST=C, MESREPRT=A, CATREPRT=A, PATRREPT=A,  *
001400*             : PRESREPT=A                                       *
001500* ACCION (ES) : C=CONSULTA (SOLO LECTURA)                        *
001600* INSTALADO   : 15/05/1990                                       *
001700* BPM/RATIONAL: 30102                                            *
001800* NOMBRE      : ANALISIS MENSUAL DE FINANZAS PERSONALES          *
001900******************************************************************
002000*----------------------------------------------------------------*
002100*                    HISTORIAL DE CAMBIOS                        *
002200*----------------------------------------------------------------*
002300* 1990-04-02 ECAS TCK-30102 CREACION INICIAL DEL PROGRAMA.       *CR030102
002400* 1990-04-02 ECAS TCK-30102 REPORTE DE RESUMEN DEL MES Y         *CR030102
002500*                 DESGLOSE POR CATEGORIA.                        *
002600* 1991-07-30 RMEN TCK-30180 SE AGREGA EL REPORTE DE TENDENCIA    *CR030180
002700*                 DE PATRIMONIO NETO DIA A DIA.                  *
002800* 1993-02-11 RMEN TCK-30233 SE AGREGA EL REPORTE DE PRESUPUESTO  *CR030233
002900*                 CONTRA GASTO REAL (PRESREPT).                  *
003000* 1995-09-06 SQUI TCK-30258 SE AGREGA BUSQUEDA DE NOMBRE DE      *CR030258
003100*                 CATEGORIA DE REEMPLAZO ("CATEGORY n") CUANDO   *
003200*                 LA CATEGORIA DEL PRESUPUESTO YA NO EXISTE.     *
003300* 1998-11-11 JLOP TCK-3402  REVISION Y2K. TODAS LAS FECHAS DE    *CR003402
003400*                 ESTE PROGRAMA Y SUS COPYS YA MANEJAN AAAAMMDD  *
003500*                 EN PIC 9(08); SE REVISO EL CALCULO DE ULTIMO   *
003600*                 DIA DE FEBRERO PARA EL ANIO 2000.              *
003700* 2001-04-04 VPAI TCK-30391 SE ESTANDARIZA EL ANCHO DE LAS       *CR030391
003800*                 COLUMNAS DE MONTO DE LOS 4 REPORTES A 13       *
003900*                 (EL ANCHO COMPARTE CRITERIO CON PFB1POST, QUE   *
004000*                 USA LA MISMA REGLA DE SIGNO + 9 + PUNTO + 2)    *
004100*                 POSICIONES (SIGNO + 9 ENTEROS + PUNTO + 2).    *
004200* 2003-06-17 HZAM TCK-30422 110 Y 120 SE UNEN EN UN SOLO RANGO   *CR030422
004300*                 PERFORM...THRU; LA APERTURA DE ARCHIVOS Y LA   *
004400*                 LECTURA DE LA TARJETA DE PARAMETROS COMPARTEN  *
004500*                 AHORA UN SOLO PUNTO DE SALIDA (GO TO AL EXIT   *
004600*                 DEL RANGO) CUANDO CUALQUIERA DE LAS DOS FALLA. *
004700******************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.    PFB2ANLY.
005000 AUTHOR.        E. CASTELLANOS.
005100 INSTALLATION.  BANCO INDUSTRIAL - DEPTO DE SISTEMAS.
005200 DATE-WRITTEN.  02/04/1990.
005300 DATE-COMPILED.
005400 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
005500
005600*-----------------------------------------------------------------*
005700* LOS 5 ARCHIVOS DE ENTRADA SON SECUENCIALES, YA ORDENADOS POR EL *
005800* PROCESO NOCTURNO ANTERIOR; ESTE PROGRAMA SOLO CONSULTA (C), NO  *
005900* ACTUALIZA NINGUN MAESTRO NI EL LIBRO MAYOR.                     *
006000*-----------------------------------------------------------------*
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.   IBM-370.
006400 OBJECT-COMPUTER.   IBM-370.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000*--------------> CADA SELECT USA SU PROPIO FILE STATUS (FS-...) PARA
007100*                 QUE 110-APERTURA-ARCHIVOS PUEDA VALIDAR TODA LA
007200*                 APERTURA DE UN SOLO VISTAZO EN UN SOLO IF
007300     SELECT PARM-CARD     ASSIGN TO PARMCARD
007400            ORGANIZATION  IS LINE SEQUENTIAL
007500            FILE STATUS   IS FS-PARM-CARD.
007600
007700     SELECT ACCT-MASTER   ASSIGN TO ACCTMAST
007800            ORGANIZATION  IS LINE SEQUENTIAL
007900            FILE STATUS   IS FS-ACCT-MASTER.
008000
008100     SELECT CAT-MASTER    ASSIGN TO CATMAST
008200            ORGANIZATION  IS LINE SEQUENTIAL
008300            FILE STATUS   IS FS-CAT-MASTER.
008400
008500     SELECT TRAN-LEDGER   ASSIGN TO TRANLEDG
008600            ORGANIZATION  IS LINE SEQUENTIAL
008700            FILE STATUS   IS FS-TRAN-LEDGER.
008800
008900     SELECT BUDGET-MASTER ASSIGN TO BUDGMAST
009000            ORGANIZATION  IS LINE SEQUENTIAL
009100            FILE STATUS   IS FS-BUDGET-MASTER.
009200
009300     SELECT MES-REPORTE   ASSIGN TO MESREPRT
009400            ORGANIZATION  IS LINE SEQUENTIAL
009500            FILE STATUS   IS FS-MES-REPORTE.
009600
009700     SELECT CAT-REPORTE   ASSIGN TO CATREPRT
009800            ORGANIZATION  IS LINE SEQUENTIAL
009900            FILE STATUS   IS FS-CAT-REPORTE.
010000
010100     SELECT PATR-REPORTE  ASSIGN TO PATRREPT
010200            ORGANIZATION  IS LINE SEQUENTIAL
010300            FILE STATUS   IS FS-PATR-REPORTE.
010400
010500     SELECT PRESUP-REPORTE ASSIGN TO PRESREPT
010600            ORGANIZATION  IS LINE SEQUENTIAL
010700            FILE STATUS   IS FS-PRESUP-REPORTE.
010800
010900 DATA DIVISION.
011000 FILE SECTION.
011100******************************************************************
011200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
011300******************************************************************
011400*   TARJETA DE PARAMETROS DE LA CORRIDA                          *
011500*   TARJETA UNICA DE CONTROL DE LA CORRIDA: TRAE EL ANIOMES A
011600*   REPORTAR MAS EL RANGO DESDE/HASTA USADO POR EL REPORTE 3C
011700*   DE TENDENCIA DE PATRIMONIO.
011800 FD  PARM-CARD.
011900 01  PARM-CARD-RECORD.
012000     05  PARM-ANIO-MES            PIC 9(06).
012100     05  PARM-FECHA-DESDE         PIC 9(08).
012200     05  PARM-FECHA-HASTA         PIC 9(08).
012300     05  FILLER                   PIC X(58).
012400*   MAESTRO DE CUENTAS                                           *
012500 FD  ACCT-MASTER.
012600     COPY PFACCT01.
012700*   CADA RENGLON DEL MAESTRO TRAE ACCT-INITIAL-BALANCE, EL SALDO
012800*   CON EL QUE LA CUENTA ARRANCO; 132-ACUMULA-CUENTA LOS SUMA
012900*   TODOS PARA OBTENER WKS-SALDO-INICIAL-TOTAL.
013000*   MAESTRO DE CATEGORIAS                                        *
013100 FD  CAT-MASTER.
013200     COPY PFCAT01.
013300*   CADA RENGLON TRAE CAT-ID Y CAT-NAME; SE CARGA COMPLETO A LA
013400*   TABLA WKS-TABLA-CATEGORIAS PORQUE LOS 4 REPORTES NECESITAN
013500*   RESOLVER NOMBRES DE CATEGORIA REPETIDAS VECES.
013600*   LIBRO MAYOR DE TRANSACCIONES                                 *
013700 FD  TRAN-LEDGER.
013800     COPY PFTRN01.
013900*   CADA RENGLON TRAE TX-DATE, TX-AMOUNT, TX-TYPE Y TX-CATEGORY-ID
014000*   DE UNA TRANSACCION; SE CARGA COMPLETO A WKS-TABLA-LEDGER YA
014100*   QUE LOS 4 REPORTES RECORREN EL MISMO LIBRO MAYOR DESDE
014200*   DISTINTOS ANGULOS.
014300*   MAESTRO DE PRESUPUESTOS                                      *
014400 FD  BUDGET-MASTER.
014500     COPY PFBUD01.
014600*   CADA RENGLON TRAE BUD-CATEGORY-ID, BUD-AMOUNT Y LA VENTANA DE
014700*   VIGENCIA BUD-EFFECTIVE-FROM/BUD-EFFECTIVE-TO; SE LEE
014800*   SECUENCIALMENTE (NO SE CARGA A TABLA) PORQUE SOLO LO USA
014900*   600-PRESUPUESTO-VS-REAL.
015000*   REPORTE DE RESUMEN DEL MES                                   *
015100 FD  MES-REPORTE.
015200 01  MES-REPORTE-RECORD.
015300*         MRR-MES ES EL PRIMER DIA DEL MES REPORTADO (AAAAMM01)
015400     05  MRR-MES                  PIC 9(08).
015500     05  FILLER                   PIC X(01).
015600     05  MRR-INGRESOS              PIC -9(9).99.
015700     05  FILLER                   PIC X(01).
015800     05  MRR-COSTOS-FIJOS          PIC -9(9).99.
015900     05  FILLER                   PIC X(01).
016000     05  MRR-GASTOS-VARIOS         PIC -9(9).99.
016100     05  FILLER                   PIC X(01).
016200*         MRR-AHORRO = INGRESOS - (COSTOS FIJOS + GASTOS VARIOS)
016300     05  MRR-AHORRO                PIC -9(9).99.
016400     05  FILLER                   PIC X(01).
016500*         MRR-SALDO-FIN-MES = SALDO DE TODAS LAS CUENTAS AL
016600*         ULTIMO DIA DEL MES REPORTADO
016700     05  MRR-SALDO-FIN-MES         PIC -9(9).99.
016800     05  FILLER                   PIC X(02).
016900*   REPORTE DE DESGLOSE POR CATEGORIA                            *
017000 FD  CAT-REPORTE.
017100 01  CAT-REPORTE-RECORD.
017200*         CBR-TOTAL-GASTO ES EL VALOR ABSOLUTO ACUMULADO, NUNCA
017300     05  CBR-CAT-ID               PIC 9(09).
017400*         NEGATIVO EN EL REPORTE
017500     05  FILLER                   PIC X(01).
017600     05  CBR-CAT-NOMBRE            PIC X(40).
017700     05  FILLER                   PIC X(01).
017800     05  CBR-TOTAL-GASTO           PIC -9(9).99.
017900     05  FILLER                   PIC X(16).
018000*   REPORTE DE TENDENCIA DE PATRIMONIO NETO                      *
018100 FD  PATR-REPORTE.
018200 01  PATR-REPORTE-RECORD.
018300*         NWR-FECHA RECORRE DIA POR DIA DESDE PARM-FECHA-DESDE
018400*         HASTA PARM-FECHA-HASTA, UN RENGLON POR DIA
018500     05  NWR-FECHA                PIC 9(08).
018600     05  FILLER                   PIC X(01).
018700     05  NWR-SALDO                PIC -9(9).99.
018800     05  FILLER                   PIC X(58).
018900*   REPORTE DE PRESUPUESTO CONTRA GASTO REAL                     *
019000 FD  PRESUP-REPORTE.
019100 01  PRESUP-REPORTE-RECORD.
019200*         BVA-CAT-ID Y BVA-CAT-NOMBRE IDENTIFICAN LA CATEGORIA
019300     05  BVA-CAT-ID               PIC 9(09).
019400     05  FILLER                   PIC X(01).
019500     05  BVA-CAT-NOMBRE            PIC X(40).
019600     05  FILLER                   PIC X(01).
019700*         BVA-PRESUPUESTADO VIENE DEL MAESTRO DE PRESUPUESTOS
019800     05  BVA-PRESUPUESTADO         PIC -9(9).99.
019900     05  FILLER                   PIC X(01).
020000*         BVA-REAL VIENE DE LA TABLA DE GASTOS DEL MES (450)
020100     05  BVA-REAL                  PIC -9(9).99.
020200     05  FILLER                   PIC X(02).
020300
020400 WORKING-STORAGE SECTION.
020500******************************************************************
020600*           RECURSOS DE VALIDACION DE FILE-STATUS                *
020700******************************************************************
020800 01  WKS-FILE-STATUS-AREA.
020900     05  FS-PARM-CARD             PIC 9(02) VALUE ZEROS.
021000     05  FS-ACCT-MASTER           PIC 9(02) VALUE ZEROS.
021100     05  FS-CAT-MASTER            PIC 9(02) VALUE ZEROS.
021200     05  FS-TRAN-LEDGER           PIC 9(02) VALUE ZEROS.
021300     05  FS-BUDGET-MASTER         PIC 9(02) VALUE ZEROS.
021400     05  FS-MES-REPORTE           PIC 9(02) VALUE ZEROS.
021500     05  FS-CAT-REPORTE           PIC 9(02) VALUE ZEROS.
021600     05  FS-PATR-REPORTE          PIC 9(02) VALUE ZEROS.
021700     05  FS-PRESUP-REPORTE        PIC 9(02) VALUE ZEROS.
021800
021900******************************************************************
022000*           PARAMETROS DE LA CORRIDA (TARJETA DE CONTROL)        *
022100******************************************************************
022200*   WKS-ANIO-MES-REPORTE, WKS-FECHA-DESDE/HASTA Y LOS DOS
022300*   LIMITES DEL MES VIENEN DE LA TARJETA DE PARAMETROS Y DE
022400*   120-LEE-PARAMETROS; TODOS LOS REPORTES SE BASAN EN ELLOS.
022500 01  WKS-ANIO-MES-REPORTE         PIC 9(06) VALUE ZEROS.
022600 01  WKS-FECHA-DESDE              PIC 9(08) VALUE ZEROS.
022700 01  WKS-FECHA-DESDE-DESGLOSE REDEFINES WKS-FECHA-DESDE.
022800     05  WKS-FDESDE-ANIO          PIC 9(04).
022900     05  WKS-FDESDE-MES           PIC 9(02).
023000     05  WKS-FDESDE-DIA           PIC 9(02).
023100 01  WKS-FECHA-HASTA              PIC 9(08) VALUE ZEROS.
023200 01  WKS-PRIMER-DIA-MES           PIC 9(08) VALUE ZEROS.
023300 01  WKS-ULTIMO-DIA-MES           PIC 9(08) VALUE ZEROS.
023400
023500******************************************************************
023600*           SWITCHES DE FIN DE ARCHIVO Y CONTROL                 *
023700******************************************************************
023800 01  WKS-SWITCHES.
023900*     SW-FIN-* MARCAN FIN DE ARCHIVO DURANTE LA CARGA DE
024000*     MAESTROS Y LIBRO MAYOR A MEMORIA (130/140/600)
024100     05  WKS-SW-FIN-CUENTAS       PIC X(01) VALUE "N".
024200         88  WKS-FIN-CUENTAS               VALUE "Y".
024300     05  WKS-SW-FIN-CATEGORIAS    PIC X(01) VALUE "N".
024400         88  WKS-FIN-CATEGORIAS            VALUE "Y".
024500     05  WKS-SW-FIN-LEDGER        PIC X(01) VALUE "N".
024600         88  WKS-FIN-LEDGER                VALUE "Y".
024700     05  WKS-SW-FIN-PRESUPUESTOS  PIC X(01) VALUE "N".
024800         88  WKS-FIN-PRESUPUESTOS          VALUE "Y".
024900*     SW-BISIESTO LO FIJA 360-VERIFICA-BISIESTO PARA QUE
025000*     350-DETERMINA-DIAS-MES CORRIJA FEBRERO A 29 DIAS
025100     05  WKS-SW-BISIESTO          PIC X(01) VALUE "N".
025200         88  WKS-ES-BISIESTO               VALUE "Y".
025300         88  WKS-NO-BISIESTO               VALUE "N".
025400*     SW-CAT-ENCONTRADA Y SW-GASTO-ENCONTRADO SON BANDERAS DE
025500*     LAS BUSQUEDAS LINEALES ACOTADAS (610, 452, 604)
025600     05  WKS-SW-CAT-ENCONTRADA    PIC X(01) VALUE "N".
025700         88  WKS-CAT-ENCONTRADA            VALUE "Y".
025800     05  WKS-SW-GASTO-ENCONTRADO  PIC X(01) VALUE "N".
025900         88  WKS-GASTO-ENCONTRADO          VALUE "Y".
026000
026100*   WKS-SW-ABEND NO VA DENTRO DEL GRUPO DE ARRIBA PORQUE LO USA
026200*   110/120 PARA AVISARLE A 100-MAIN QUE LA CORRIDA SE CAYO ANTES
026300*   DE CARGAR NADA A MEMORIA (VER GO TO EN 110 Y 120 MAS ABAJO).
026400     77  WKS-SW-ABEND             PIC X(01) VALUE "N".
026500         88  WKS-HUBO-ABEND                 VALUE "Y".
026600
026700******************************************************************
026800*           ACUMULADOR DEL SALDO INICIAL DE TODAS LAS CUENTAS    *
026900******************************************************************
027000*   WKS-CTA-CARGADAS Y WKS-SALDO-INICIAL-TOTAL SON COMP PARA QUE
027100*   LA ACUMULACION EN 132 SEA BINARIA Y NO ZONED; EL SALDO
027200*   ADMITE HASTA 11 ENTEROS PORQUE SUMA TODAS LAS CUENTAS.
027300     77  WKS-CTA-CARGADAS         PIC 9(04) COMP VALUE ZERO.
027400 01  WKS-SALDO-INICIAL-TOTAL      PIC S9(11)V9(02) VALUE ZERO.
027500
027600******************************************************************
027700*           TABLA DE CATEGORIAS (MAESTRO CARGADO EN MEMORIA)     *
027800******************************************************************
027900     77  WKS-CAT-CARGADAS         PIC 9(04) COMP VALUE ZERO.
028000 01  WKS-TABLA-CATEGORIAS.
028100     05  WKS-CATEG OCCURS 500 TIMES INDEXED BY IX-CAT.
028200*         WKS-CATEG-ID/NOMBRE SON COPIA EN MEMORIA DEL MAESTRO
028300*         DE CATEGORIAS, CARGADA POR 130/134 PARA EVITAR
028400*         RELEER EL ARCHIVO CADA VEZ QUE SE NECESITA UN NOMBRE
028500         10  WKS-CATEG-ID         PIC 9(09).
028600         10  WKS-CATEG-NOMBRE     PIC X(40).
028700
028800******************************************************************
028900*           TABLA DEL LIBRO MAYOR (CARGADO EN MEMORIA)           *
029000******************************************************************
029100     77  WKS-LED-CARGADAS         PIC 9(05) COMP VALUE ZERO.
029200 01  WKS-TABLA-LEDGER.
029300     05  WKS-LED-ENTRY OCCURS 4000 TIMES INDEXED BY IX-LED.
029400*         COPIA EN MEMORIA DE TODO EL LIBRO MAYOR (140/142);
029500*         LOS 4 REPORTES RECORREN ESTA TABLA EN VEZ DEL ARCHIVO
029600         10  WKS-LED-FECHA        PIC 9(08).
029700         10  WKS-LED-MONTO        PIC S9(09)V9(02).
029800         10  WKS-LED-TIPO         PIC X(16).
029900         10  WKS-LED-CATEGORIA    PIC 9(09).
030000
030100******************************************************************
030200*           TABLA DE GASTOS POR CATEGORIA (ACUMULADA EN EL MES)  *
030300******************************************************************
030400     77  WKS-GASTO-CAT-CARGADOS   PIC 9(04) COMP VALUE ZERO.
030500 01  WKS-TABLA-GASTOS-CAT.
030600     05  WKS-GASTO-CAT OCCURS 500 TIMES INDEXED BY IX-GCT.
030700*         UN RENGLON POR CATEGORIA CON GASTO EN EL MES;
030800*         ARMADA POR 450 Y CONSULTADA POR 400 (REPORTE 3B) Y
030900*         POR 600-PRESUPUESTO-VS-REAL (REPORTE 3D)
031000         10  WKS-GCT-CAT-ID       PIC 9(09).
031100         10  WKS-GCT-TOTAL        PIC S9(09)V9(02).
031200
031300******************************************************************
031400*           ACUMULADORES DEL RESUMEN DEL MES                     *
031500******************************************************************
031600*   ACUMULADORES DEL MES QUE ALIMENTAN EL REPORTE 3A; SE
031700*   REINICIAN EN 300-RESUMEN-DEL-MES EN CADA CORRIDA
031800 01  WKS-TOTAL-INGRESOS           PIC S9(09)V9(02) VALUE ZERO.
031900 01  WKS-TOTAL-COSTOS-FIJOS       PIC S9(09)V9(02) VALUE ZERO.
032000 01  WKS-TOTAL-GASTOS-VARIOS      PIC S9(09)V9(02) VALUE ZERO.
032100 01  WKS-TOTAL-AHORRO             PIC S9(09)V9(02) VALUE ZERO.
032200 01  WKS-SALDO-RESULTADO          PIC S9(11)V9(02) VALUE ZERO.
032300*   WKS-MAGNITUD SE REUTILIZA EN 301, 451 Y 604 COMO EL VALOR
032400*   ABSOLUTO DE TURNO; NO GUARDA ESTADO ENTRE PARRAFOS.
032500 01  WKS-MAGNITUD                 PIC S9(09)V9(02) VALUE ZERO.
032600
032700******************************************************************
032800*           AREA DE TRABAJO PARA BUSQUEDA DE NOMBRE DE CATEGORIA *
032900******************************************************************
033000*   WKS-CAT-ID-BUSCADA/WKS-NOMBRE-CATEGORIA SON EL PARAMETRO Y
033100*   EL RESULTADO DE 610-BUSCA-NOMBRE-CATEGORIA; WKS-CAT-ID-
033200*   DISPLAY SOLO SE USA PARA ARMAR EL MARCADOR CATEGORY n
033300 01  WKS-NOMBRE-CATEGORIA         PIC X(40) VALUE SPACES.
033400 01  WKS-CAT-ID-BUSCADA           PIC 9(09) VALUE ZERO.
033500 01  WKS-CAT-ID-DISPLAY           PIC ZZZZZZZZ9.
033600
033700******************************************************************
033800*           DESCOMPOSICION DE FECHAS AAAAMMDD                    *
033900******************************************************************
034000 01  WKS-FECHA-DESCOMPUESTA.
034100*     USADA PARA DESCOMPONER CUALQUIER FECHA AAAAMMDD ANTES DE
034200*     AVANZARLA UN DIA EN 570-SUMA-UN-DIA
034300     05  WKS-ANIO                 PIC 9(04).
034400     05  WKS-MES                  PIC 9(02).
034500     05  WKS-DIA                  PIC 9(02).
034600
034700 01  WKS-FECHA-CORTE              PIC 9(08) VALUE ZEROS.
034800*   VARIABLES AUXILIARES DEL CALCULO DE BISIESTO Y DE LA
034900*   CANTIDAD DE DIAS DEL MES EN CURSO (350/360)
035000 01  WKS-DIAS-ESTE-MES            PIC 9(02) VALUE ZERO.
035100 01  WKS-RESIDUO-4                PIC 9(02) COMP VALUE ZERO.
035200 01  WKS-RESIDUO-100               PIC 9(02) COMP VALUE ZERO.
035300 01  WKS-RESIDUO-400               PIC 9(03) COMP VALUE ZERO.
035400 01  WKS-COCIENTE-BISIESTO        PIC 9(04) COMP VALUE ZERO.
035500
035600******************************************************************
035700*           TABLA DE DIAS POR MES (NO BISIESTO)                  *
035800******************************************************************
035900 01  WKS-TABLA-MESES.
036000     05  FILLER                   PIC 9(02) VALUE 31.
036100     05  FILLER                   PIC 9(02) VALUE 28.
036200     05  FILLER                   PIC 9(02) VALUE 31.
036300     05  FILLER                   PIC 9(02) VALUE 30.
036400     05  FILLER                   PIC 9(02) VALUE 31.
036500     05  FILLER                   PIC 9(02) VALUE 30.
036600     05  FILLER                   PIC 9(02) VALUE 31.
036700     05  FILLER                   PIC 9(02) VALUE 31.
036800     05  FILLER                   PIC 9(02) VALUE 30.
036900     05  FILLER                   PIC 9(02) VALUE 31.
037000     05  FILLER                   PIC 9(02) VALUE 30.
037100     05  FILLER                   PIC 9(02) VALUE 31.
037200 01  WKS-DIAS-POR-MES REDEFINES WKS-TABLA-MESES.
037300     05  WKS-DIAS-MES OCCURS 12 TIMES PIC 9(02).
037400
037500******************************************************************
037600*           AREA DE TRABAJO DE LA TENDENCIA DE PATRIMONIO        *
037700******************************************************************
037800*   WKS-FECHA-RECORRIDO ES EL CURSOR DIA-POR-DIA DEL REPORTE
037900*   3C; EMPIEZA EN PARM-FECHA-DESDE Y AVANZA HASTA PARM-
038000*   FECHA-HASTA INCLUSIVE
038100 01  WKS-FECHA-RECORRIDO          PIC 9(08) VALUE ZEROS.
038200 01  WKS-FECHA-RECORRIDO-DESGLOSE REDEFINES WKS-FECHA-RECORRIDO.
038300     05  WKS-FREC-ANIO            PIC 9(04).
038400     05  WKS-FREC-MES             PIC 9(02).
038500     05  WKS-FREC-DIA             PIC 9(02).
038600 01  WKS-RESIDUO-DIAS             PIC 9(02) COMP VALUE ZERO.
038700
038800 PROCEDURE DIVISION.
038900*-----------------------------------------------------------------*
039000* NOTA DE DISENO: LOS 5 ARCHIVOS DE ENTRADA SE CARGAN COMPLETOS A *
039100* TABLAS EN MEMORIA (130/140) ANTES DE PRODUCIR REPORTES; CON     *
039200* ESTE VOLUMEN DE DATOS ES MAS BARATO RECORRER TABLAS VARIAS      *
039300* VECES QUE RELEER LOS ARCHIVOS DE DISCO POR CADA REPORTE.        *
039400*-----------------------------------------------------------------*
039500******************************************************************
039600******************************************************************
039700* 100-MAIN (CONTROL PRINCIPAL DE LA CORRIDA MENSUAL)             *
039800* SECUENCIA FIJA: ABRE ARCHIVOS, LEE LA TARJETA DE PARAMETROS,   *
039900* CARGA MAESTROS Y LIBRO MAYOR EN TABLAS, Y PRODUCE LOS 4        *
040000* REPORTES (3A RESUMEN, 3B CATEGORIA, 3C PATRIMONIO, 3D          *
040100* PRESUPUESTO) EN ESE ORDEN ANTES DE CERRAR ARCHIVOS.            *
040200******************************************************************
040300 100-MAIN SECTION.
040400*--------------> 110 Y 120 SE INVOCAN CON UN SOLO PERFORM...THRU
040500*                 PORQUE UN ERROR DE APERTURA EN 110 SALTA CON
040600*                 GO TO DIRECTO HASTA 120-LEE-PARAMETROS-E, SIN
040700*                 PASAR POR LA LECTURA DE LA TARJETA DE PARAMETROS
040800     PERFORM 110-APERTURA-ARCHIVOS THRU 120-LEE-PARAMETROS-E.
040900     IF WKS-HUBO-ABEND
041000         STOP RUN
041100     END-IF
041200     PERFORM 130-CARGA-MAESTROS.
041300     PERFORM 140-CARGA-LEDGER.
041400     PERFORM 300-RESUMEN-DEL-MES.
041500     PERFORM 450-ACUMULA-GASTOS-DEL-MES.
041600     PERFORM 400-DESGLOSE-POR-CATEGORIA.
041700     PERFORM 550-TENDENCIA-PATRIMONIO.
041800     PERFORM 600-PRESUPUESTO-VS-REAL.
041900     PERFORM 900-CIERRA-ARCHIVOS.
042000     STOP RUN.
042100 100-MAIN-E. EXIT.
042200
042300*--------------> ABRE TODOS LOS ARCHIVOS DE LA CORRIDA
042400 110-APERTURA-ARCHIVOS SECTION.
042500*--------------> SE ABREN LOS 4 ARCHIVOS DE ENTRADA Y LOS 4 REPORTES
042600*                 DE SALIDA EN UN SOLO PASO; SI CUALQUIERA FALLA,
042700*                 NINGUN REPORTE SE PRODUCE
042800     OPEN INPUT  PARM-CARD
042900                 ACCT-MASTER
043000                 CAT-MASTER
043100                 TRAN-LEDGER
043200                 BUDGET-MASTER
043300     OPEN OUTPUT MES-REPORTE
043400                 CAT-REPORTE
043500                 PATR-REPORTE
043600                 PRESUP-REPORTE.
043700     IF FS-PARM-CARD NOT = 0 OR FS-ACCT-MASTER NOT = 0 OR
043800        FS-CAT-MASTER NOT = 0 OR FS-TRAN-LEDGER NOT = 0 OR
043900        FS-BUDGET-MASTER NOT = 0
044000         DISPLAY "PFB2ANLY - ERROR AL ABRIR ARCHIVOS DE ENTRADA"
044100         MOVE 91 TO RETURN-CODE
044200         PERFORM 900-CIERRA-ARCHIVOS
044300         SET WKS-HUBO-ABEND TO TRUE
044400*--------------> SALTA DIRECTO AL EXIT DEL RANGO; NO TIENE CASO
044500*                 LEER LA TARJETA DE PARAMETROS SI NO HAY ARCHIVOS
044600         GO TO 120-LEE-PARAMETROS-E
044700     END-IF.
044800 110-APERTURA-ARCHIVOS-E. EXIT.
044900
045000*--------------> LEE LA TARJETA DE PARAMETROS DE LA CORRIDA      *
045100 120-LEE-PARAMETROS SECTION.
045200*--------------> LA TARJETA TRAE EL ANIOMES A REPORTAR Y EL RANGO DE
045300*                 FECHAS PARA EL REPORTE 3C (TENDENCIA DE PATRIMONIO)
045400     READ PARM-CARD
045500         AT END
045600             DISPLAY "PFB2ANLY - FALTA LA TARJETA DE PARAMETROS"
045700             MOVE 92 TO RETURN-CODE
045800             PERFORM 900-CIERRA-ARCHIVOS
045900             SET WKS-HUBO-ABEND TO TRUE
046000             GO TO 120-LEE-PARAMETROS-E
046100     END-READ
046200     MOVE PARM-ANIO-MES    TO WKS-ANIO-MES-REPORTE
046300     MOVE PARM-FECHA-DESDE TO WKS-FECHA-DESDE
046400     MOVE PARM-FECHA-HASTA TO WKS-FECHA-HASTA
046500*--------------> DIVIDE EL ANIOMES (AAAAMM) EN SUS DOS PARTES PARA
046600*                 PODER ARMAR WKS-PRIMER-DIA-MES Y CONSULTAR LA TABLA
046700*                 DE DIAS-POR-MES CON WKS-MES COMO SUBINDICE. EL DIA
046800*                 01 FIJO ES EL PUNTO DE PARTIDA DEL MES, ASI QUE
046900*                 PRIMER-DIA-MES = AAAAMM * 100 + 1 (AAAAMM01) Y
047000*                 ULTIMO-DIA-MES = AAAAMM * 100 + CANTIDAD DE DIAS
047100*                 DEL MES, YA CORREGIDA POR BISIESTO EN 350.
047200     DIVIDE WKS-ANIO-MES-REPORTE BY 100
047300         GIVING WKS-ANIO REMAINDER WKS-MES
047400     MOVE 1 TO WKS-DIA
047500     COMPUTE WKS-PRIMER-DIA-MES =
047600         WKS-ANIO-MES-REPORTE * 100 + 1
047700     PERFORM 350-DETERMINA-DIAS-MES
047800     COMPUTE WKS-ULTIMO-DIA-MES =
047900         WKS-ANIO-MES-REPORTE * 100 + WKS-DIAS-ESTE-MES.
048000 120-LEE-PARAMETROS-E. EXIT.
048100
048200*--------------> CARGA MAESTROS DE CUENTAS Y CATEGORIAS          *
048300 130-CARGA-MAESTROS SECTION.
048400     PERFORM 131-LEE-SIGUIENTE-CUENTA.
048500     PERFORM 132-ACUMULA-CUENTA UNTIL WKS-FIN-CUENTAS.
048600     PERFORM 133-LEE-SIGUIENTE-CATEGORIA.
048700     PERFORM 134-ACUMULA-CATEGORIA UNTIL WKS-FIN-CATEGORIAS.
048800 130-CARGA-MAESTROS-E. EXIT.
048900
049000******************************************************************
049100* 131-LEE-SIGUIENTE-CUENTA - AVANZA EL MAESTRO DE CUENTAS        *
049200* UNA LECTURA A LA VEZ; AL LLEGAR A FIN DE ARCHIVO PRENDE        *
049300* EL SWITCH WKS-SW-FIN-CUENTAS.                                  *
049400******************************************************************
049500 131-LEE-SIGUIENTE-CUENTA SECTION.
049600     READ ACCT-MASTER
049700         AT END SET WKS-FIN-CUENTAS TO TRUE
049800     END-READ.
049900 131-LEE-SIGUIENTE-CUENTA-E. EXIT.
050000
050100******************************************************************
050200* 132-ACUMULA-CUENTA - SUMA EL SALDO INICIAL DE LA CUENTA        *
050300* LEIDA AL ACUMULADOR GENERAL Y PIDE LA SIGUIENTE LECTURA.       *
050400* EL SALDO INICIAL TOTAL ES EL PUNTO DE PARTIDA DE TODOS         *
050500* LOS CALCULOS DE SALDO A FECHA DE ESTE PROGRAMA.                *
050600******************************************************************
050700 132-ACUMULA-CUENTA SECTION.
050800*--------------> PERFORM RECURSIVO: CADA ACUMULA VUELVE A LEER ANTES
050900*                 DE TERMINAR, ASI EL UNTIL DE QUIEN LA INVOCA SOLO
051000*                 NECESITA PROBAR EL SWITCH DE FIN DE ARCHIVO
051100     ADD 1 TO WKS-CTA-CARGADAS
051200     ADD ACCT-INITIAL-BALANCE  TO WKS-SALDO-INICIAL-TOTAL
051300     PERFORM 131-LEE-SIGUIENTE-CUENTA.
051400 132-ACUMULA-CUENTA-E. EXIT.
051500******************************************************************
051600* 133-LEE-SIGUIENTE-CATEGORIA - AVANZA EL MAESTRO DE             *
051700* CATEGORIAS UNA LECTURA A LA VEZ HASTA FIN DE ARCHIVO.          *
051800******************************************************************
051900 133-LEE-SIGUIENTE-CATEGORIA SECTION.
052000     READ CAT-MASTER
052100         AT END SET WKS-FIN-CATEGORIAS TO TRUE
052200     END-READ.
052300 133-LEE-SIGUIENTE-CATEGORIA-E. EXIT.
052400
052500******************************************************************
052600* 134-ACUMULA-CATEGORIA - COPIA EL ID Y EL NOMBRE DE LA          *
052700* CATEGORIA LEIDA A LA TABLA EN MEMORIA WKS-TABLA-CATEGORIAS     *
052800* PARA QUE 610-BUSCA-NOMBRE-CATEGORIA PUEDA RESOLVERLOS SIN      *
052900* VOLVER A LEER EL MAESTRO.                                      *
053000******************************************************************
053100 134-ACUMULA-CATEGORIA SECTION.
053200     ADD 1 TO WKS-CAT-CARGADAS
053300     SET IX-CAT TO WKS-CAT-CARGADAS
053400     MOVE CAT-ID   TO WKS-CATEG-ID (IX-CAT)
053500     MOVE CAT-NAME TO WKS-CATEG-NOMBRE (IX-CAT)
053600     PERFORM 133-LEE-SIGUIENTE-CATEGORIA.
053700 134-ACUMULA-CATEGORIA-E. EXIT.
053800
053900*--------------> CARGA EL LIBRO MAYOR COMPLETO EN MEMORIA        *
054000 140-CARGA-LEDGER SECTION.
054100     PERFORM 141-LEE-SIGUIENTE-TRANSACCION.
054200     PERFORM 142-ACUMULA-TRANSACCION UNTIL WKS-FIN-LEDGER.
054300 140-CARGA-LEDGER-E. EXIT.
054400
054500******************************************************************
054600* 141-LEE-SIGUIENTE-TRANSACCION - AVANZA EL LIBRO MAYOR          *
054700* UNA LECTURA A LA VEZ HASTA FIN DE ARCHIVO.                     *
054800******************************************************************
054900 141-LEE-SIGUIENTE-TRANSACCION SECTION.
055000     READ TRAN-LEDGER
055100         AT END SET WKS-FIN-LEDGER TO TRUE
055200     END-READ.
055300 141-LEE-SIGUIENTE-TRANSACCION-E. EXIT.
055400
055500******************************************************************
055600* 142-ACUMULA-TRANSACCION - COPIA FECHA, MONTO, TIPO Y           *
055700* CATEGORIA DE LA TRANSACCION LEIDA A WKS-TABLA-LEDGER.          *
055800* TODO EL LIBRO MAYOR SE CARGA UNA SOLA VEZ PORQUE LOS 4         *
055900* REPORTES RECORREN EL MISMO RANGO DE FECHAS DESDE DISTINTOS     *
056000* ANGULOS Y RELEER EL ARCHIVO CUATRO VECES SERIA MAS LENTO.      *
056100******************************************************************
056200 142-ACUMULA-TRANSACCION SECTION.
056300*--------------> EL LIBRO MAYOR QUEDA INDEXADO POR IX-LED EN EL ORDEN
056400*                 DE LECTURA DEL ARCHIVO (NO SE REORDENA)
056500     ADD 1 TO WKS-LED-CARGADAS
056600     SET IX-LED TO WKS-LED-CARGADAS
056700     MOVE TX-DATE        TO WKS-LED-FECHA (IX-LED)
056800     MOVE TX-AMOUNT       TO WKS-LED-MONTO (IX-LED)
056900     MOVE TX-TYPE         TO WKS-LED-TIPO (IX-LED)
057000     MOVE TX-CATEGORY-ID  TO WKS-LED-CATEGORIA (IX-LED)
057100     PERFORM 141-LEE-SIGUIENTE-TRANSACCION.
057200 142-ACUMULA-TRANSACCION-E. EXIT.
057300
057400******************************************************************
057500*  300-RESUMEN-DEL-MES  (3A - RESUMEN DE INGRESOS/GASTOS/AHORRO) *
057600******************************************************************
057700 300-RESUMEN-DEL-MES SECTION.
057800*--------------> RECORRE TODO EL LIBRO MAYOR CARGADO UNA SOLA VEZ; 301
057900*                 DESCARTA LO QUE NO CAE EN EL MES DEL REPORTE
058000     MOVE ZERO TO WKS-TOTAL-INGRESOS
058100     MOVE ZERO TO WKS-TOTAL-COSTOS-FIJOS
058200     MOVE ZERO TO WKS-TOTAL-GASTOS-VARIOS
058300     SET IX-LED TO 1
058400     PERFORM 301-EVALUA-TRANSACCION-MES
058500         VARYING IX-LED FROM 1 BY 1
058600         UNTIL IX-LED > WKS-LED-CARGADAS
058700*--------------> EL AHORRO ES EL RESIDUO: LO QUE QUEDA DESPUES DE
058800*                 RESTAR COSTOS FIJOS Y GASTOS VARIOS DE LOS INGRESOS
058900     COMPUTE WKS-TOTAL-AHORRO =
059000         WKS-TOTAL-INGRESOS -
059100         (WKS-TOTAL-COSTOS-FIJOS + WKS-TOTAL-GASTOS-VARIOS)
059200     MOVE WKS-ULTIMO-DIA-MES TO WKS-FECHA-CORTE
059300     PERFORM 500-CALCULA-SALDO-A-FECHA
059400     MOVE SPACES                TO MES-REPORTE-RECORD
059500     MOVE WKS-PRIMER-DIA-MES   TO MRR-MES
059600     MOVE WKS-TOTAL-INGRESOS    TO MRR-INGRESOS
059700     MOVE WKS-TOTAL-COSTOS-FIJOS TO MRR-COSTOS-FIJOS
059800     MOVE WKS-TOTAL-GASTOS-VARIOS TO MRR-GASTOS-VARIOS
059900     MOVE WKS-TOTAL-AHORRO      TO MRR-AHORRO
060000     MOVE WKS-SALDO-RESULTADO   TO MRR-SALDO-FIN-MES
060100     WRITE MES-REPORTE-RECORD.
060200 300-RESUMEN-DEL-MES-E. EXIT.
060300
060400******************************************************************
060500* 301-EVALUA-TRANSACCION-MES - SI LA TRANSACCION CAE DENTRO      *
060600* DEL MES DEL REPORTE, DERIVA SU MAGNITUD (VALOR ABSOLUTO)       *
060700* Y LA SUMA AL ACUMULADOR QUE CORRESPONDE SEGUN TX-TYPE.         *
060800* INCOME SUMA A INGRESOS; FIXED_COST A COSTOS FIJOS;             *
060900* VARIABLE_EXPENSE Y EXPENSE SUMAN A GASTOS VARIOS.              *
061000******************************************************************
061100 301-EVALUA-TRANSACCION-MES SECTION.
061200     IF WKS-LED-FECHA (IX-LED) NOT < WKS-PRIMER-DIA-MES AND
061300        WKS-LED-FECHA (IX-LED) NOT > WKS-ULTIMO-DIA-MES
061400*--------------> EL SIGNO DEL MONTO EN EL LIBRO MAYOR DISTINGUE
061500*                 INGRESO (POSITIVO) DE GASTO (NEGATIVO); WKS-MAGNITUD
061600*                 ES SIEMPRE EL VALOR ABSOLUTO PARA ACUMULAR EN LOS
061700*                 REPORTES, QUE NUNCA MUESTRAN GASTOS EN NEGATIVO
061800         IF WKS-LED-MONTO (IX-LED) < ZERO
061900             COMPUTE WKS-MAGNITUD = WKS-LED-MONTO (IX-LED) * -1
062000         ELSE
062100             MOVE WKS-LED-MONTO (IX-LED) TO WKS-MAGNITUD
062200         END-IF
062300         EVALUATE WKS-LED-TIPO (IX-LED)
062400             WHEN "INCOME"
062500                 ADD WKS-LED-MONTO (IX-LED) TO WKS-TOTAL-INGRESOS
062600             WHEN "FIXED_COST"
062700                 ADD WKS-MAGNITUD TO WKS-TOTAL-COSTOS-FIJOS
062800             WHEN "VARIABLE_EXPENSE"
062900                 ADD WKS-MAGNITUD TO WKS-TOTAL-GASTOS-VARIOS
063000             WHEN "EXPENSE"
063100                 ADD WKS-MAGNITUD TO WKS-TOTAL-GASTOS-VARIOS
063200         END-EVALUATE
063300     END-IF.
063400 301-EVALUA-TRANSACCION-MES-E. EXIT.
063500
063600******************************************************************
063700*  450-ACUMULA-GASTOS-DEL-MES - PASADA COMPARTIDA POR 3B Y 3D    *
063800*  ACUMULA, POR CATEGORIA, EL VALOR ABSOLUTO DE TODA TRANSACCION *
063900*  DEL MES CON CATEGORIA NO EN BLANCO Y MONTO NEGATIVO.          *
064000******************************************************************
064100 450-ACUMULA-GASTOS-DEL-MES SECTION.
064200     MOVE ZERO TO WKS-GASTO-CAT-CARGADOS
064300     SET IX-LED TO 1
064400     PERFORM 451-EVALUA-GASTO-CATEGORIA
064500         VARYING IX-LED FROM 1 BY 1
064600         UNTIL IX-LED > WKS-LED-CARGADAS.
064700 450-ACUMULA-GASTOS-DEL-MES-E. EXIT.
064800
064900******************************************************************
065000* 451-EVALUA-GASTO-CATEGORIA - SOLO INTERESAN LAS                *
065100* TRANSACCIONES DEL MES CON CATEGORIA ASIGNADA (NOT = ZERO)      *
065200* Y MONTO NEGATIVO (GASTO); LOS INGRESOS NO SE DESGLOSAN         *
065300* POR CATEGORIA EN EL REPORTE 3B.                                *
065400******************************************************************
065500 451-EVALUA-GASTO-CATEGORIA SECTION.
065600     IF WKS-LED-FECHA (IX-LED) NOT < WKS-PRIMER-DIA-MES AND
065700        WKS-LED-FECHA (IX-LED) NOT > WKS-ULTIMO-DIA-MES AND
065800        WKS-LED-CATEGORIA (IX-LED) NOT = ZERO AND
065900        WKS-LED-MONTO (IX-LED) < ZERO
066000         COMPUTE WKS-MAGNITUD = WKS-LED-MONTO (IX-LED) * -1
066100         PERFORM 452-BUSCA-O-CREA-RENGLON-GASTO
066200     END-IF.
066300 451-EVALUA-GASTO-CATEGORIA-E. EXIT.
066400
066500******************************************************************
066600* 452-BUSCA-O-CREA-RENGLON-GASTO - BUSQUEDA LINEAL ACOTADA       *
066700* (PERFORM...VARYING, NO SEARCH) EN WKS-TABLA-GASTOS-CAT; SI     *
066800* LA CATEGORIA YA TIENE RENGLON SE ACUMULA AHI, SI NO SE ABRE    *
066900* UN RENGLON NUEVO AL FINAL DE LA TABLA.                         *
067000******************************************************************
067100 452-BUSCA-O-CREA-RENGLON-GASTO SECTION.
067200*--------------> BUSQUEDA LINEAL ACOTADA POR PERFORM...VARYING;
067300*                 CUANDO EL CICLO TERMINA POR ENCONTRAR (NO POR
067400*                 AGOTAR LA TABLA) EL INDICE YA AVANZO UNA POSICION
067500*                 DE MAS, POR ESO SE RETROCEDE EL INDICE ANTES DE
067600*                 USARLO
067700     SET WKS-GASTO-ENCONTRADO TO FALSE
067800     SET IX-GCT TO 1
067900     PERFORM 453-REVISA-UN-RENGLON-GASTO
068000         VARYING IX-GCT FROM 1 BY 1
068100         UNTIL IX-GCT > WKS-GASTO-CAT-CARGADOS OR
068200               WKS-GASTO-ENCONTRADO
068300     IF WKS-GASTO-ENCONTRADO
068400         SET IX-GCT DOWN BY 1
068500         ADD WKS-MAGNITUD TO WKS-GCT-TOTAL (IX-GCT)
068600     ELSE
068700         ADD 1 TO WKS-GASTO-CAT-CARGADOS
068800         SET IX-GCT TO WKS-GASTO-CAT-CARGADOS
068900         MOVE WKS-LED-CATEGORIA (IX-LED)
069000                             TO WKS-GCT-CAT-ID (IX-GCT)
069100         MOVE WKS-MAGNITUD TO WKS-GCT-TOTAL (IX-GCT)
069200     END-IF.
069300 452-BUSCA-O-CREA-RENGLON-GASTO-E. EXIT.
069400
069500******************************************************************
069600* 453-REVISA-UN-RENGLON-GASTO - COMPARA UN SOLO RENGLON DE       *
069700* LA TABLA CONTRA LA CATEGORIA BUSCADA.                          *
069800******************************************************************
069900 453-REVISA-UN-RENGLON-GASTO SECTION.
070000     IF WKS-GCT-CAT-ID (IX-GCT) = WKS-LED-CATEGORIA (IX-LED)
070100         SET WKS-GASTO-ENCONTRADO TO TRUE
070200     END-IF.
070300 453-REVISA-UN-RENGLON-GASTO-E. EXIT.
070400
070500******************************************************************
070600*  400-DESGLOSE-POR-CATEGORIA  (3B)                              *
070700******************************************************************
070800 400-DESGLOSE-POR-CATEGORIA SECTION.
070900*--------------> UN RENGLON DE REPORTE POR CADA CATEGORIA QUE TUVO
071000*                 GASTO EN EL MES (LA TABLA ARMADA POR 450)
071100     SET IX-GCT TO 1
071200     PERFORM 401-ESCRIBE-RENGLON-CATEGORIA
071300         VARYING IX-GCT FROM 1 BY 1
071400         UNTIL IX-GCT > WKS-GASTO-CAT-CARGADOS.
071500 400-DESGLOSE-POR-CATEGORIA-E. EXIT.
071600
071700******************************************************************
071800* 401-ESCRIBE-RENGLON-CATEGORIA - RESUELVE EL NOMBRE DE LA       *
071900* CATEGORIA (O EL MARCADOR CATEGORY n SI YA NO EXISTE EN EL      *
072000* MAESTRO) Y ESCRIBE UN RENGLON DEL REPORTE 3B.                  *
072100******************************************************************
072200 401-ESCRIBE-RENGLON-CATEGORIA SECTION.
072300     MOVE WKS-GCT-CAT-ID (IX-GCT) TO WKS-CAT-ID-BUSCADA
072400     PERFORM 610-BUSCA-NOMBRE-CATEGORIA
072500     MOVE SPACES                  TO CAT-REPORTE-RECORD
072600     MOVE WKS-GCT-CAT-ID (IX-GCT) TO CBR-CAT-ID
072700     MOVE WKS-NOMBRE-CATEGORIA    TO CBR-CAT-NOMBRE
072800     MOVE WKS-GCT-TOTAL (IX-GCT)  TO CBR-TOTAL-GASTO
072900     WRITE CAT-REPORTE-RECORD.
073000 401-ESCRIBE-RENGLON-CATEGORIA-E. EXIT.
073100
073200******************************************************************
073300*  610-BUSCA-NOMBRE-CATEGORIA - COMPARTIDA POR 400 Y 600         *
073400*  BUSCA WKS-CAT-ID-BUSCADA EN LA TABLA DE CATEGORIAS; SI NO LA  *
073500*  ENCUENTRA DEVUELVE EL MARCADOR "CATEGORY n".                  *
073600******************************************************************
073700 610-BUSCA-NOMBRE-CATEGORIA SECTION.
073800*--------------> MISMA TECNICA DE BUSQUEDA LINEAL ACOTADA QUE 452;
073900*                 EL INDICE TAMBIEN SE RETROCEDE AL ENCONTRAR
074000     SET WKS-CAT-ENCONTRADA TO FALSE
074100     SET IX-CAT TO 1
074200     PERFORM 611-REVISA-UNA-CATEGORIA
074300         VARYING IX-CAT FROM 1 BY 1
074400         UNTIL IX-CAT > WKS-CAT-CARGADAS OR WKS-CAT-ENCONTRADA
074500*--------------> RETROCEDE EL INDICE QUE EL PERFORM...VARYING DEJO
074600*                 ADELANTADO UNA POSICION AL SALIR DEL CICLO
074700     IF WKS-CAT-ENCONTRADA
074800         SET IX-CAT DOWN BY 1
074900         MOVE WKS-CATEG-NOMBRE (IX-CAT) TO WKS-NOMBRE-CATEGORIA
075000     ELSE
075100         MOVE WKS-CAT-ID-BUSCADA TO WKS-CAT-ID-DISPLAY
075200         MOVE SPACES TO WKS-NOMBRE-CATEGORIA
075300         STRING "CATEGORY " WKS-CAT-ID-DISPLAY
075400             DELIMITED BY SIZE INTO WKS-NOMBRE-CATEGORIA
075500     END-IF.
075600 610-BUSCA-NOMBRE-CATEGORIA-E. EXIT.
075700
075800******************************************************************
075900* 611-REVISA-UNA-CATEGORIA - COMPARA UN SOLO RENGLON DE LA       *
076000* TABLA DE CATEGORIAS CONTRA EL ID BUSCADO.                      *
076100******************************************************************
076200 611-REVISA-UNA-CATEGORIA SECTION.
076300     IF WKS-CATEG-ID (IX-CAT) = WKS-CAT-ID-BUSCADA
076400         SET WKS-CAT-ENCONTRADA TO TRUE
076500     END-IF.
076600 611-REVISA-UNA-CATEGORIA-E. EXIT.
076700
076800******************************************************************
076900*  500-CALCULA-SALDO-A-FECHA - COMPARTIDA POR 300 Y 550          *
077000*  WKS-SALDO-RESULTADO = SALDO INICIAL TOTAL + SUMA DE TODOS LOS *
077100*  MONTOS DEL LIBRO MAYOR CON FECHA <= WKS-FECHA-CORTE.          *
077200******************************************************************
077300 500-CALCULA-SALDO-A-FECHA SECTION.
077400*--------------> WKS-SALDO-RESULTADO ARRANCA DEL SALDO INICIAL DE
077500*                 TODAS LAS CUENTAS (132-ACUMULA-CUENTA) Y SUMA TODO
077600*                 MOVIMIENTO CON FECHA HASTA WKS-FECHA-CORTE
077700     MOVE WKS-SALDO-INICIAL-TOTAL TO WKS-SALDO-RESULTADO
077800     SET IX-LED TO 1
077900     PERFORM 501-ACUMULA-SI-ANTERIOR
078000         VARYING IX-LED FROM 1 BY 1
078100         UNTIL IX-LED > WKS-LED-CARGADAS.
078200 500-CALCULA-SALDO-A-FECHA-E. EXIT.
078300
078400******************************************************************
078500* 501-ACUMULA-SI-ANTERIOR - SUMA EL MONTO DE LA TRANSACCION      *
078600* SOLO SI SU FECHA NO ES POSTERIOR A WKS-FECHA-CORTE; ASI        *
078700* 500-CALCULA-SALDO-A-FECHA OBTIENE EL SALDO ACUMULADO AL        *
078800* CIERRE DE CUALQUIER DIA DEL RANGO.                             *
078900******************************************************************
079000 501-ACUMULA-SI-ANTERIOR SECTION.
079100     IF WKS-LED-FECHA (IX-LED) NOT > WKS-FECHA-CORTE
079200         ADD WKS-LED-MONTO (IX-LED) TO WKS-SALDO-RESULTADO
079300     END-IF.
079400 501-ACUMULA-SI-ANTERIOR-E. EXIT.
079500
079600******************************************************************
079700*  550-TENDENCIA-PATRIMONIO  (3C)                                *
079800******************************************************************
079900 550-TENDENCIA-PATRIMONIO SECTION.
080000*--------------> EL RANGO ES INCLUSIVO EN AMBOS EXTREMOS: EL ULTIMO
080100*                 RENGLON ESCRITO ES EL DE WKS-FECHA-HASTA MISMO
080200     MOVE WKS-FECHA-DESDE TO WKS-FECHA-RECORRIDO
080300     PERFORM 551-ESCRIBE-RENGLON-PATRIMONIO
080400         UNTIL WKS-FECHA-RECORRIDO > WKS-FECHA-HASTA.
080500 550-TENDENCIA-PATRIMONIO-E. EXIT.
080600
080700******************************************************************
080800* 551-ESCRIBE-RENGLON-PATRIMONIO - ESCRIBE UN RENGLON DEL        *
080900* REPORTE 3C CON EL SALDO AL CIERRE DEL DIA RECORRIDO Y LUEGO    *
081000* AVANZA WKS-FECHA-RECORRIDO UN DIA PARA LA SIGUIENTE VUELTA.    *
081100******************************************************************
081200 551-ESCRIBE-RENGLON-PATRIMONIO SECTION.
081300     MOVE WKS-FECHA-RECORRIDO TO WKS-FECHA-CORTE
081400     PERFORM 500-CALCULA-SALDO-A-FECHA
081500     MOVE SPACES                TO PATR-REPORTE-RECORD
081600     MOVE WKS-FECHA-RECORRIDO  TO NWR-FECHA
081700     MOVE WKS-SALDO-RESULTADO  TO NWR-SALDO
081800     WRITE PATR-REPORTE-RECORD
081900     MOVE WKS-FECHA-RECORRIDO TO WKS-FECHA-DESCOMPUESTA
082000     PERFORM 570-SUMA-UN-DIA
082100     MOVE WKS-FECHA-DESCOMPUESTA TO WKS-FECHA-RECORRIDO.
082200 551-ESCRIBE-RENGLON-PATRIMONIO-E. EXIT.
082300
082400******************************************************************
082500* 570-SUMA-UN-DIA - AVANZA WKS-FECHA-DESCOMPUESTA (ANIO/MES/     *
082600* DIA) UN DIA, RESOLVIENDO EL ACARREO DE FIN DE MES Y DE FIN     *
082700* DE ANIO. USA LA MISMA TABLA DE DIAS POR MES QUE PFB1POST.      *
082800******************************************************************
082900 570-SUMA-UN-DIA SECTION.
083000     PERFORM 350-DETERMINA-DIAS-MES
083100     ADD 1 TO WKS-DIA
083200     IF WKS-DIA > WKS-DIAS-ESTE-MES
083300         MOVE 1 TO WKS-DIA
083400         ADD 1 TO WKS-MES
083500         IF WKS-MES > 12
083600             MOVE 1 TO WKS-MES
083700             ADD 1 TO WKS-ANIO
083800         END-IF
083900     END-IF.
084000 570-SUMA-UN-DIA-E. EXIT.
084100
084200******************************************************************
084300* 350-DETERMINA-DIAS-MES - CONSULTA WKS-DIAS-MES(WKS-MES) Y      *
084400* CORRIGE A 29 CUANDO EL MES ES FEBRERO Y EL ANIO ES BISIESTO.   *
084500******************************************************************
084600 350-DETERMINA-DIAS-MES SECTION.
084700*--------------> WKS-MES ES EL SUBINDICE (1-12) DENTRO DE LA TABLA
084800*                 WKS-DIAS-MES, CARGADA CON LOS DIAS DE UN ANIO NO
084900*                 BISIESTO; FEBRERO SE CORRIGE ABAJO
085000     MOVE WKS-DIAS-MES (WKS-MES) TO WKS-DIAS-ESTE-MES
085100     IF WKS-MES = 2
085200         PERFORM 360-VERIFICA-BISIESTO
085300         IF WKS-ES-BISIESTO
085400             MOVE 29 TO WKS-DIAS-ESTE-MES
085500         END-IF
085600     END-IF.
085700 350-DETERMINA-DIAS-MES-E. EXIT.
085800
085900******************************************************************
086000* 360-VERIFICA-BISIESTO - REGLA GREGORIANA ESTANDAR:             *
086100* BISIESTO SI DIVISIBLE ENTRE 4 Y (NO DIVISIBLE ENTRE 100 O      *
086200* SI DIVISIBLE ENTRE 400). REVISADA EN LA CORRECCION Y2K         *
086300* PARA CONFIRMAR QUE EL ANIO 2000 SIGUE SIENDO BISIESTO.         *
086400******************************************************************
086500 360-VERIFICA-BISIESTO SECTION.
086600*--------------> LAS TRES DIVISIONES DAN LOS RESIDUOS DE ENTRE-4,
086700*                 ENTRE-100 Y ENTRE-400 QUE USA LA REGLA GREGORIANA
086800     DIVIDE WKS-ANIO BY 4   GIVING WKS-COCIENTE-BISIESTO
086900                            REMAINDER WKS-RESIDUO-4
087000     DIVIDE WKS-ANIO BY 100 GIVING WKS-COCIENTE-BISIESTO
087100                            REMAINDER WKS-RESIDUO-100
087200     DIVIDE WKS-ANIO BY 400 GIVING WKS-COCIENTE-BISIESTO
087300                            REMAINDER WKS-RESIDUO-400
087400     SET WKS-NO-BISIESTO TO TRUE
087500     IF WKS-RESIDUO-4 = 0 AND
087600        (WKS-RESIDUO-100 NOT = 0 OR WKS-RESIDUO-400 = 0)
087700         SET WKS-ES-BISIESTO TO TRUE
087800     END-IF.
087900 360-VERIFICA-BISIESTO-E. EXIT.
088000
088100******************************************************************
088200*  600-PRESUPUESTO-VS-REAL  (3D)                                 *
088300******************************************************************
088400 600-PRESUPUESTO-VS-REAL SECTION.
088500     PERFORM 601-LEE-SIGUIENTE-PRESUPUESTO.
088600     PERFORM 602-EVALUA-PRESUPUESTO UNTIL WKS-FIN-PRESUPUESTOS.
088700 600-PRESUPUESTO-VS-REAL-E. EXIT.
088800
088900******************************************************************
089000* 601-LEE-SIGUIENTE-PRESUPUESTO - AVANZA EL MAESTRO DE           *
089100* PRESUPUESTOS UNA LECTURA A LA VEZ HASTA FIN DE ARCHIVO.        *
089200******************************************************************
089300 601-LEE-SIGUIENTE-PRESUPUESTO SECTION.
089400     READ BUDGET-MASTER
089500         AT END SET WKS-FIN-PRESUPUESTOS TO TRUE
089600     END-READ.
089700 601-LEE-SIGUIENTE-PRESUPUESTO-E. EXIT.
089800
089900******************************************************************
090000* 602-EVALUA-PRESUPUESTO - UN RENGLON DE PRESUPUESTO APLICA      *
090100* AL MES DEL REPORTE SI SU VENTANA DE VIGENCIA (EFFECTIVE-       *
090200* FROM/EFFECTIVE-TO) SE SOLAPA CON EL MES; FECHA EN CERO EN      *
090300* CUALQUIER EXTREMO SE TRATA COMO VIGENCIA ABIERTA.              *
090400******************************************************************
090500 602-EVALUA-PRESUPUESTO SECTION.
090600*--------------> LA VENTANA DE VIGENCIA SE CONSIDERA ABIERTA CUANDO
090700*                 EL EXTREMO CORRESPONDIENTE VIENE EN CERO; SE APLICA
090800*                 SI EL MES DEL REPORTE CAE DENTRO (O EN) LA VENTANA,
090900*                 NO SOLO SI LA CONTIENE POR COMPLETO
091000     IF (BUD-EFFECTIVE-FROM = ZERO OR
091100         BUD-EFFECTIVE-FROM NOT > WKS-ULTIMO-DIA-MES) AND
091200        (BUD-EFFECTIVE-TO = ZERO OR
091300         BUD-EFFECTIVE-TO NOT < WKS-PRIMER-DIA-MES)
091400         PERFORM 603-ESCRIBE-RENGLON-PRESUPUESTO
091500     END-IF
091600     PERFORM 601-LEE-SIGUIENTE-PRESUPUESTO.
091700 602-EVALUA-PRESUPUESTO-E. EXIT.
091800
091900******************************************************************
092000* 603-ESCRIBE-RENGLON-PRESUPUESTO - RESUELVE EL NOMBRE DE LA     *
092100* CATEGORIA Y SU GASTO REAL ACUMULADO DEL MES, Y ESCRIBE UN      *
092200* RENGLON DEL REPORTE 3D CON LO PRESUPUESTADO CONTRA LO REAL.    *
092300******************************************************************
092400 603-ESCRIBE-RENGLON-PRESUPUESTO SECTION.
092500     MOVE BUD-CATEGORY-ID TO WKS-CAT-ID-BUSCADA
092600     PERFORM 610-BUSCA-NOMBRE-CATEGORIA
092700     PERFORM 604-BUSCA-GASTO-REAL-CATEGORIA
092800     MOVE SPACES                TO PRESUP-REPORTE-RECORD
092900     MOVE BUD-CATEGORY-ID       TO BVA-CAT-ID
093000     MOVE WKS-NOMBRE-CATEGORIA  TO BVA-CAT-NOMBRE
093100     MOVE BUD-AMOUNT            TO BVA-PRESUPUESTADO
093200     MOVE WKS-MAGNITUD          TO BVA-REAL
093300     WRITE PRESUP-REPORTE-RECORD.
093400 603-ESCRIBE-RENGLON-PRESUPUESTO-E. EXIT.
093500
093600******************************************************************
093700* 604-BUSCA-GASTO-REAL-CATEGORIA - BUSQUEDA LINEAL ACOTADA       *
093800* EN WKS-TABLA-GASTOS-CAT (LA MISMA TABLA QUE ARMO EL            *
093900* REPORTE 3B) PARA OBTENER EL GASTO REAL DE LA CATEGORIA DEL     *
094000* RENGLON DE PRESUPUESTO. SI LA CATEGORIA NO TUVO GASTO EN       *
094100* EL MES, WKS-MAGNITUD QUEDA EN CERO.                            *
094200******************************************************************
094300 604-BUSCA-GASTO-REAL-CATEGORIA SECTION.
094400*--------------> SI LA CATEGORIA DEL PRESUPUESTO NO TUVO GASTO EN EL
094500*                 MES, EL GASTO REAL DEL REPORTE 3D QUEDA EN CERO
094600     MOVE ZERO TO WKS-MAGNITUD
094700     SET WKS-GASTO-ENCONTRADO TO FALSE
094800     SET IX-GCT TO 1
094900     PERFORM 605-REVISA-UN-GASTO-REAL
095000         VARYING IX-GCT FROM 1 BY 1
095100         UNTIL IX-GCT > WKS-GASTO-CAT-CARGADOS OR
095200               WKS-GASTO-ENCONTRADO
095300     IF WKS-GASTO-ENCONTRADO
095400         SET IX-GCT DOWN BY 1
095500         MOVE WKS-GCT-TOTAL (IX-GCT) TO WKS-MAGNITUD
095600     END-IF.
095700 604-BUSCA-GASTO-REAL-CATEGORIA-E. EXIT.
095800
095900******************************************************************
096000* 605-REVISA-UN-GASTO-REAL - COMPARA UN SOLO RENGLON DE LA       *
096100* TABLA DE GASTOS POR CATEGORIA CONTRA LA CATEGORIA DEL          *
096200* PRESUPUESTO QUE SE ESTA EVALUANDO.                             *
096300******************************************************************
096400 605-REVISA-UN-GASTO-REAL SECTION.
096500     IF WKS-GCT-CAT-ID (IX-GCT) = BUD-CATEGORY-ID
096600         SET WKS-GASTO-ENCONTRADO TO TRUE
096700     END-IF.
096800 605-REVISA-UN-GASTO-REAL-E. EXIT.
096900
097000*--------------> CIERRA TODOS LOS ARCHIVOS DE LA CORRIDA         *
097100 900-CIERRA-ARCHIVOS SECTION.
097200     CLOSE PARM-CARD
097300           ACCT-MASTER
097400           CAT-MASTER
097500           TRAN-LEDGER
097600           BUDGET-MASTER
097700           MES-REPORTE
097800           CAT-REPORTE
097900           PATR-REPORTE
098000           PRESUP-REPORTE.
098100 900-CIERRA-ARCHIVOS-E. EXIT.
