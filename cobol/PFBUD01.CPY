000100******************************************************************
000200* PFBUD01                                                       *
000300* APLICACION  : FINANZAS PERSONALES                             *
000400* PROGRAMA    : COPY DE LAYOUT - MAESTRO DE PRESUPUESTOS        *
000500* DESCRIPCION : LAYOUT DEL REGISTRO DE PRESUPUESTO (BUD-MASTER).*
000600*             : USADO POR PFB2ANLY VIA COPY.                   *
000700* FECHA       : 02/09/1991   PROGRAMADOR: R. MENDEZ (RMEN)       *
000800******************************************************************
000900*----------------------------------------------------------------*
001000* 1991-09-02 RMEN TCK-3150  CREACION INICIAL DEL LAYOUT          *CR003150
001100* 1998-11-12 JLOP TCK-3402  REVISION Y2K - FECHAS YA SON 9(08)   *CR003402
001200*----------------------------------------------------------------*
001300 01  BUD-MASTER-RECORD.
001400     05  BUD-ID                       PIC 9(09).
001500     05  BUD-CATEGORY-ID               PIC 9(09).
001600     05  BUD-AMOUNT                   PIC S9(09)V9(02).
001700     05  BUD-PERIOD                   PIC X(07).
001800     05  BUD-EFFECTIVE-FROM            PIC 9(08).
001900     05  BUD-EFFECTIVE-TO              PIC 9(08).
002000     05  FILLER                       PIC X(08).
