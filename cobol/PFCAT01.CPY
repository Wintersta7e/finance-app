000100******************************************************************
000200* PFCAT01                                                       *
000300* APLICACION  : FINANZAS PERSONALES                             *
000400* PROGRAMA    : COPY DE LAYOUT - MAESTRO DE CATEGORIAS           *
000500* DESCRIPCION : LAYOUT DEL REGISTRO DE CATEGORIA (CAT-MASTER).   *
000600*             : USADO POR PFB1POST Y PFB2ANLY VIA COPY.         *
000700* FECHA       : 12/03/1989   PROGRAMADOR: E. CASTELLANOS (ECAS)  *
000800******************************************************************
000900*----------------------------------------------------------------*
001000* 1989-03-12 ECAS TCK-3011  CREACION INICIAL DEL LAYOUT          *CR003011
001100* 1995-02-08 RMEN TCK-3255  SE AGREGA CAT-FIXED-COST             *CR003255
001200*----------------------------------------------------------------*
001300 01  CAT-MASTER-RECORD.
001400     05  CAT-ID                      PIC 9(09).
001500     05  CAT-NAME                    PIC X(40).
001600     05  CAT-KIND                    PIC X(07).
001700         88  CAT-KIND-IS-INCOME              VALUE "INCOME ".
001800         88  CAT-KIND-IS-EXPENSE             VALUE "EXPENSE".
001900     05  CAT-FIXED-COST               PIC X(01).
002000         88  CAT-IS-FIXED-COST                VALUE "Y".
002100         88  CAT-NOT-FIXED-COST               VALUE "N".
002200     05  FILLER                      PIC X(23).
