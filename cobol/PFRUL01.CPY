000100******************************************************************
000200* PFRUL01                                                       *
000300* APLICACION  : FINANZAS PERSONALES                             *
000400* PROGRAMA    : COPY DE LAYOUT - MAESTRO DE REGLAS RECURRENTES  *
000500* DESCRIPCION : LAYOUT DEL REGISTRO DE REGLA RECURRENTE         *
000600*             : (RULE-MASTER). USADO POR PFB1POST VIA COPY.    *
000700* FECHA       : 19/03/1989   PROGRAMADOR: E. CASTELLANOS (ECAS)  *
000800******************************************************************
000900*----------------------------------------------------------------*
001000* 1989-03-19 ECAS TCK-3012  CREACION INICIAL DEL LAYOUT          *CR003012
001100* 1994-05-02 RMEN TCK-3201  SE AGREGA RULE-END-DATE              *CR003201
001200* 1998-11-09 JLOP TCK-3402  REVISION Y2K - FECHAS YA SON 9(08)   *CR003402
001300*----------------------------------------------------------------*
001400 01  RULE-MASTER-RECORD.
001500     05  RULE-ID                     PIC 9(09).
001600     05  RULE-ACCOUNT-ID              PIC 9(09).
001700     05  RULE-CATEGORY-ID             PIC 9(09).
001800     05  RULE-AMOUNT                  PIC S9(09)V9(02).
001900     05  RULE-DIRECTION               PIC X(07).
002000         88  RULE-DIR-IS-INCOME               VALUE "INCOME ".
002100         88  RULE-DIR-IS-EXPENSE              VALUE "EXPENSE".
002200     05  RULE-PERIOD                  PIC X(07).
002300         88  RULE-PER-IS-DAILY                VALUE "DAILY  ".
002400         88  RULE-PER-IS-WEEKLY               VALUE "WEEKLY ".
002500         88  RULE-PER-IS-MONTHLY              VALUE "MONTHLY".
002600         88  RULE-PER-IS-YEARLY               VALUE "YEARLY ".
002700     05  RULE-START-DATE              PIC 9(08).
002800     05  RULE-END-DATE                PIC 9(08).
002900     05  RULE-AUTO-POST               PIC X(01).
003000         88  RULE-IS-AUTO-POST                VALUE "Y".
003100         88  RULE-NOT-AUTO-POST               VALUE "N".
003200     05  FILLER                      PIC X(11).
