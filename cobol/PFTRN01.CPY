000100******************************************************************
000200* PFTRN01                                                       *
000300* APLICACION  : FINANZAS PERSONALES                             *
000400* PROGRAMA    : COPY DE LAYOUT - LIBRO MAYOR DE TRANSACCIONES   *
000500* DESCRIPCION : LAYOUT DEL REGISTRO DE TRANSACCION              *
000600*             : (TRAN-LEDGER). LEIDO Y ESCRITO (APPEND) POR     *
000700*             : PFB1POST; LEIDO POR PFB2ANLY. VIA COPY.        *
000800* FECHA       : 19/03/1989   PROGRAMADOR: E. CASTELLANOS (ECAS)  *
000900******************************************************************
001000*----------------------------------------------------------------*
001100* 1989-03-19 ECAS TCK-3012  CREACION INICIAL DEL LAYOUT          *CR003012
001200* 1994-05-02 RMEN TCK-3201  SE AGREGA TX-RECURRING-RULE-ID       *CR003201
001300* 1998-11-09 JLOP TCK-3402  REVISION Y2K - TX-DATE YA ES 9(08)   *CR003402
001400*----------------------------------------------------------------*
001500 01  TRAN-LEDGER-RECORD.
001600     05  TX-ID                        PIC 9(09).
001700     05  TX-DATE                      PIC 9(08).
001800     05  TX-AMOUNT                    PIC S9(09)V9(02).
001900     05  TX-TYPE                      PIC X(16).
002000         88  TX-TYPE-IS-INCOME                VALUE "INCOME".
002100         88  TX-TYPE-IS-FIXED-COST            VALUE "FIXED_COST".
002200         88  TX-TYPE-IS-VARIABLE              VALUE
002300                 "VARIABLE_EXPENSE".
002400         88  TX-TYPE-IS-EXPENSE               VALUE "EXPENSE".
002500     05  TX-ACCOUNT-ID                 PIC 9(09).
002600     05  TX-CATEGORY-ID                PIC 9(09).
002700     05  TX-NOTES                      PIC X(200).
002800     05  TX-RECURRING-RULE-ID          PIC 9(09).
002900     05  FILLER                        PIC X(09).
